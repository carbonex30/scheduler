000100*******************************************
000200*                                          *
000300* Record Definition For Shift-Template    *
000400*           Master File                   *
000500*     Uses St-Id as key                   *
000600*     Uniqueness (Dept, Dow, Start, End)  *
000700*******************************************
000800* File size 63 bytes.
000900*
001000* 12/11/25 vbc - Created.
001100* 20/11/25 vbc - St-Required-Emp default confirmed 1 not zero.
001200*
001300 01  SS-Shift-Template-Record.
001400     03  St-Id                  pic 9(5)   comp.
001500     03  St-Dept-Id             pic 9(5)   comp.
001600     03  St-Name                pic x(30).
001700*        Display name, built on create as AREA HH:MM-HH:MM.
001800     03  St-Day-Of-Week         pic 9(1).
001900*        0 = Monday through 6 = Sunday.
002000     03  St-Start-Time          pic 9(4).
002100     03  St-End-Time            pic 9(4).
002200     03  St-Duration-Hrs        pic s9(3)v99   comp-3.
002300     03  St-Required-Emp        pic 9(3).
002400*        Headcount required, zero/blank treated as 1.
002500     03  St-Active              pic x(1).
002600     03  filler                 pic x(2).
002700*
