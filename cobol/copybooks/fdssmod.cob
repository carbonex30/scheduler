000100*
000200 fd  SS-Employee-Statistics-File.
000300 copy "wsssmod.cob".
000400*
