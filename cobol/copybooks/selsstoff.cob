000100*
000200      select  SS-Time-Off-File  assign       "SSTOFF"
000300                        organization line sequential
000400                        status       SS-Toff-Status.
000500*
