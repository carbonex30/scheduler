000100*
000200 fd  SS-Shift-Template-File.
000300 copy "wssstpl.cob".
000400*
