000100*
000200 fd  SS-Assignment-File.
000300 copy "wsssasn.cob".
000400*
