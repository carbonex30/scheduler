000100*******************************************
000200*                                          *
000300* Record Definition For Historical        *
000400*   Roster File                           *
000500*     Uses sequential read, no key        *
000600*******************************************
000700* File size 150 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/11/25 vbc - Created.
001200* 19/11/25 vbc - Hr-Status widened to x(10), added Hr-Email.
001300* 02/12/25 vbc - Hr-Total-Time chgd to signed for Build compat.
001400*
001500 01  SS-Roster-History-Record.
001600     03  Hr-Location            pic x(20).
001700*        Site name, informational only, not used for matching.
001800     03  Hr-Area                pic x(20).
001900*        Department name, the grouping key on import.
002000     03  Hr-Team-Member         pic x(30).
002100*        Employee full name.  **UNALLOCATED** marks an unfilled shift.
002200     03  Hr-Start-Date          pic 9(8).
002300*        Shift date, ccyymmdd, zero = missing.
002400     03  Hr-Start-Time          pic 9(4).
002500*        Shift start, hhmm 24 hr clock, 9999 = missing.
002600     03  Hr-End-Date            pic 9(8).
002700*        Shift end date, informational only.
002800     03  Hr-End-Time            pic 9(4).
002900*        Shift end, hhmm, 9999 = missing.
003000     03  Hr-Total-Time          pic s9(3)v99.
003100*        Worked hours as supplied, zero = derive from start/end time.
003200     03  Hr-Status              pic x(10).
003300*        PUBLISHED or other, noted but not acted on by training.
003400     03  Hr-Email               pic x(40).
003500*        Blank means synthesize first.last@imported.local on import.
003600     03  filler                 pic x(1).
003700*
