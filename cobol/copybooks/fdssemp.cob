000100*
000200 fd  SS-Employee-File.
000300 copy "wsssemp.cob".
000400*
