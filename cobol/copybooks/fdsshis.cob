000100*
000200 fd  SS-Roster-History-File.
000300 copy "wssshis.cob".
000400*
