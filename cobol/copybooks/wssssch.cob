000100*******************************************
000200*                                          *
000300* Record Definition For Schedule          *
000400*       Header File                       *
000500*     Uses Sc-Id as key, one per run      *
000600*******************************************
000700* File size 67 bytes.
000800*
000900* 14/11/25 vbc - Created.
001000* 02/12/25 vbc - Sc-Ml-Assisted added to record whether ss040 found
001100*                a usable model on the run.
001200*
001300 01  SS-Schedule-Header-Record.
001400     03  Sc-Id                  pic 9(5)   comp.
001500     03  Sc-Name                pic x(40).
001600     03  Sc-Start-Date          pic 9(8)   comp.
001700     03  Sc-End-Date            pic 9(8)   comp.
001800     03  Sc-Status              pic x(10).
001900*        DRAFT, GENERATING or GENERATED.
002000     03  Sc-Optimizer-Score     pic s9(6)v9(4)   comp-3.
002100     03  Sc-Ml-Assisted         pic x(1).
002200     03  filler                 pic x(2).
002300*
