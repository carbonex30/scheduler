000100*
000200      select  SS-Schedule-Header-File  assign       "SSSCH"
000300                        organization line sequential
000400                        status       SS-Sch-Status.
000500*
