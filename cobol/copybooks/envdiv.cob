000100*******************************************
000200*                                          *
000300*  Common Environment Division Entries    *
000400*     Copied by every SS module           *
000500*******************************************
000600*
000700* 11/11/25 vbc - Created, lifted out of the first ss010 draft so
000800*                every module shares one copy of the printer/switch
000900*                setup instead of four slightly different ones.
001000*
001100 configuration            section.
001200*
001300 source-computer.        IBM-PC.
001400 object-computer.        IBM-PC.
001500*
001600 special-names.
001700     C01                 is TOP-OF-FORM
001800     class SS-Numeric    is "0" thru "9"
001900     class SS-Alpha      is "A" thru "Z" "a" thru "z"
002000     UPSI-0              is SS-Rerun-Switch
002100     UPSI-1              is SS-Model-Override-Switch.
002200*
