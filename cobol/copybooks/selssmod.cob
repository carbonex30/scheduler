000100*
000200      select  SS-Employee-Statistics-File  assign       "SSMOD"
000300                        organization line sequential
000400                        status       SS-Mod-Status.
000500*
