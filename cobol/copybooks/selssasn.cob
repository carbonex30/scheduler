000100*
000200      select  SS-Assignment-File  assign       "SSASN"
000300                        organization line sequential
000400                        status       SS-Asn-Status.
000500*
