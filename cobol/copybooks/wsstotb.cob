000100*******************************************
000200*                                          *
000300*  In-Memory Time-Off Table               *
000400*     Loaded whole by ss040               *
000500*     Scanned per employee/date           *
000600*******************************************
000700*
000800* 03/12/25 vbc - Created.
000900*
001000 01  SS-Time-Off-Table.
001100     03  Ot-Count               pic 9(5)   comp   value zero.
001200     03  Ot-Entry               occurs 3000 times
001300                                 indexed by Ot-Ix.
001400         05  Ot-Employee-Id     pic 9(5)   comp.
001500         05  Ot-Start-Date      pic 9(8)   comp.
001600         05  Ot-End-Date        pic 9(8)   comp.
001700         05  Ot-Type            pic x(10).
001800         05  filler             pic x(3).
001900*
