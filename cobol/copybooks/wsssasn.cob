000100*******************************************
000200*                                          *
000300* Record Definition For Assignment        *
000400*       Output File                       *
000500*     Uses sequential write, no key       *
000600*******************************************
000700* File size 38 bytes.
000800*
000900* 14/11/25 vbc - Created.
001000* 26/11/25 vbc - As-Confirmed added to flag import v generate.
001100*
001200 01  SS-Assignment-Record.
001300     03  As-Schedule-Id         pic 9(5)   comp.
001400     03  As-Employee-Id         pic 9(5)   comp.
001500     03  As-Shift-Tmpl-Id       pic 9(5)   comp.
001600     03  As-Shift-Date          pic 9(8)   comp.
001700     03  As-Start-Time          pic 9(4).
001800     03  As-End-Time            pic 9(4).
001900     03  As-Hours               pic s9(3)v99   comp-3.
002000     03  As-Confirmed           pic x(1).
002100*        Y - imported history, N - newly generated by ss040.
002200     03  filler                 pic x(2).
002300*
