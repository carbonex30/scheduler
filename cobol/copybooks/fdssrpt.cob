000100*
000200 fd  SS-Print-File.
000300 01  SS-Print-Line           pic x(132).
000400*
