000100*******************************************
000200*                                          *
000300*  In-Memory Employee Table               *
000400*     Built by ss010, reloaded by ss040   *
000500*     Searched by e-mail on import,       *
000600*     scanned whole on generation         *
000700*******************************************
000800*
000900* 12/11/25 vbc - Created.
001000* 03/12/25 vbc - Et-Assigned-Today & Et-Week-Hours added for ss040's
001100*                working accumulators - see SCHED-GEN step 3.
001200*
001300 01  SS-Employee-Table.
001400     03  Et-Count               pic 9(5)   comp   value zero.
001500     03  Et-Entry               occurs 3000 times
001600                                 indexed by Et-Ix.
001700         05  Et-Id              pic 9(5)   comp.
001800         05  Et-Dept-Id         pic 9(5)   comp.
001900         05  Et-First-Name      pic x(15).
002000         05  Et-Last-Name       pic x(20).
002100         05  Et-Email           pic x(40).
002200         05  Et-Employ-Type     pic x(10).
002300         05  Et-Hire-Date       pic 9(8)       comp.
002400         05  Et-Max-Hrs-Week    pic s9(3)v99   comp-3.
002500         05  Et-Min-Hrs-Week    pic s9(3)v99   comp-3.
002600         05  Et-Active          pic x(1).
002700         05  Et-Week-Hours      pic s9(4)v99   comp-3.
002800*            Hours already credited in the week-of-date being built
002900*            by ss040, reset to zero at the start of each new week.
003000         05  Et-Week-Monday     pic 9(8)       comp.
003100*            ccyymmdd of the Monday this accumulator applies to.
003200         05  Et-Assigned-Today  pic 9(8)       comp.
003300*            ccyymmdd of the last date this employee was given a
003400*            shift, zero if none yet - enforces one shift per day.
003500         05  filler             pic x(3).
003600*
