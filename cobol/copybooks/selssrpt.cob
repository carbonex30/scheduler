000100*
000200      select  SS-Print-File  assign       "SSRPT"
000300                        organization line sequential
000400                        status       SS-Rpt-Status.
000500*
