000100*******************************************
000200*                                          *
000300*  In-Memory Employee Preference Table    *
000400*     Loaded whole by ss040               *
000500*     Scanned per employee/template/day   *
000600*******************************************
000700*
000800* 03/12/25 vbc - Created.
000900*
001000 01  SS-Preference-Table.
001100     03  Pt-Count               pic 9(5)   comp   value zero.
001200     03  Pt-Entry               occurs 5000 times
001300                                 indexed by Pt-Ix.
001400         05  Pt-Employee-Id     pic 9(5)   comp.
001500         05  Pt-Type            pic x(15).
001600         05  Pt-Shift-Tmpl-Id   pic 9(5)   comp.
001700         05  Pt-Day-Of-Week     pic 9(1).
001800         05  Pt-Active          pic x(1).
001900         05  filler             pic x(3).
002000*
