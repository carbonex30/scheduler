000100*******************************************
000200*                                          *
000300* Record Definition For Department        *
000400*           Master File                   *
000500*     Uses Dp-Id as key                   *
000600*******************************************
000700* File size 26 bytes.
000800*
000900* 11/11/25 vbc - Created.
001000* 14/11/25 vbc - Dp-Id numbering confirmed sequential from import.
001100*
001200 01  SS-Department-Record.
001300     03  Dp-Id                  pic 9(5).
001400*        Department number, assigned sequentially as new areas
001500*        are met on the historical roster import.
001600     03  Dp-Name                pic x(20).
001700*        Department name, unique key, matched case for case on import.
001800     03  Dp-Active              pic x(1).
001900*        Y or N.
002000     03  filler                 pic x(2).
002100*
