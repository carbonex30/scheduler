000100*
000200      select  SS-Department-File  assign       "SSDEP"
000300                        organization line sequential
000400                        status       SS-Dep-Status.
000500*
