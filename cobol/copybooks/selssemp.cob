000100*
000200      select  SS-Employee-File  assign       "SSEMP"
000300                        organization line sequential
000400                        status       SS-Emp-Status.
000500*
