000100*
000200      select  SS-Shift-Template-File  assign       "SSTPL"
000300                        organization line sequential
000400                        status       SS-Tpl-Status.
000500*
