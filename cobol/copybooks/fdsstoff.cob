000100*
000200 fd  SS-Time-Off-File.
000300 copy "wssstoff.cob".
000400*
