000100*******************************************
000200*                                          *
000300*  In-Memory Shift-Template Table         *
000400*     Built by ss010, reloaded by ss040   *
000500*     Searched by dept/dow/start/end      *
000600*******************************************
000700*
000800* 12/11/25 vbc - Created.
000900*
001000 01  SS-Shift-Template-Table.
001100     03  Tt-Count               pic 9(5)   comp   value zero.
001200     03  Tt-Entry               occurs 2000 times
001300                                 indexed by Tt-Ix.
001400         05  Tt-Id              pic 9(5)   comp.
001500         05  Tt-Dept-Id         pic 9(5)   comp.
001600         05  Tt-Name            pic x(30).
001700         05  Tt-Day-Of-Week     pic 9(1).
001800         05  Tt-Start-Time      pic 9(4).
001900         05  Tt-End-Time        pic 9(4).
002000         05  Tt-Duration-Hrs    pic s9(3)v99   comp-3.
002100         05  Tt-Required-Emp    pic 9(3).
002200         05  Tt-Active          pic x(1).
002300         05  filler             pic x(3).
002400*
