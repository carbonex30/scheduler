000100*
000200      select  SS-Roster-History-File  assign       "SSHIS"
000300                        organization line sequential
000400                        status       SS-His-Status.
000500*
