000100*******************************************
000200*                                          *
000300* Record Definition For Employee          *
000400*   Statistics (Preference Model) File    *
000500*     Uses Ms-Employee-Key as key         *
000600*     One record per employee, built      *
000700*     by ss020 and read by ss030/ss040    *
000800*******************************************
000900* File size 100 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 18/11/25 vbc - Created.
001400* 24/11/25 vbc - Ms-Shifts-By-Time widened from 3 to 4 occurrences
001500*                to carry the night/morning/afternoon/evening split.
001600*
001700 01  SS-Employee-Statistics-Record.
001800     03  Ms-Employee-Key        pic x(40).
001900*        Lower-cased e-mail, or first_last when e-mail was blank.
002000     03  Ms-Total-Shifts        pic 9(5)   comp.
002100     03  Ms-Total-Hours         pic s9(5)v99   comp-3.
002200     03  Ms-Shifts-By-Day       pic 9(5)   comp   occurs 7.
002300*        Indexed 1-7 for day-of-week 0-6, Monday first.
002400     03  Ms-Shifts-By-Time      pic 9(5)   comp   occurs 4.
002500*        Indexed 1-4 for morning/afternoon/evening/night.
002600     03  Ms-Max-Dept-Count      pic 9(5)   comp.
002700*        Highest per-department shift count seen for this employee.
002800     03  filler                 pic x(4).
002900*
