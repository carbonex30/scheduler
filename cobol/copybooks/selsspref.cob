000100*
000200      select  SS-Employee-Preference-File  assign       "SSPREF"
000300                        organization line sequential
000400                        status       SS-Pref-Status.
000500*
