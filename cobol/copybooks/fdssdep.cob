000100*
000200 fd  SS-Department-File.
000300 copy "wsssdep.cob".
000400*
