000100*
000200 fd  SS-Employee-Preference-File.
000300 copy "wssspref.cob".
000400*
