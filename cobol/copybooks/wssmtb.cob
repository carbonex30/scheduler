000100*******************************************
000200*                                          *
000300*  In-Memory Employee Statistics Table    *
000400*     (The Preference Model)              *
000500*     Built by ss020, passed by reference *
000600*     to ss030 and loaded whole by ss040  *
000700*******************************************
000800*
000900* 18/11/25 vbc - Created.
001000*
001100 01  SS-Model-Table.
001200     03  Mt-Loaded              pic x(1)   value "N".
001300*            Y once a model has been built or read successfully.
001400     03  Mt-Count               pic 9(5)   comp   value zero.
001500     03  Mt-Entry               occurs 3000 times
001600                                 indexed by Mt-Ix.
001700         05  Mt-Employee-Key    pic x(40).
001800         05  Mt-Total-Shifts    pic 9(5)   comp.
001900         05  Mt-Total-Hours     pic s9(5)v99   comp-3.
002000         05  Mt-Shifts-By-Day   pic 9(5)   comp   occurs 7.
002100         05  Mt-Shifts-By-Time  pic 9(5)   comp   occurs 4.
002200         05  Mt-Max-Dept-Count  pic 9(5)   comp.
002300         05  filler             pic x(3).
002400*
