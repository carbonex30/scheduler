000100*
000200 fd  SS-Schedule-Header-File.
000300 copy "wssssch.cob".
000400*
