000100*******************************************
000200*                                          *
000300* Record Definition For Time-Off File     *
000400*     Uses To-Employee-Id as key          *
000500*******************************************
000600* File size 27 bytes.
000700*
000800* 13/11/25 vbc - Created.
000900*
001000 01  SS-Time-Off-Record.
001100     03  To-Employee-Id         pic 9(5)   comp.
001200     03  To-Start-Date          pic 9(8)   comp.
001300*        Inclusive, ccyymmdd.
001400     03  To-End-Date            pic 9(8)   comp.
001500*        Inclusive, ccyymmdd.
001600     03  To-Type                pic x(10).
001700*        VACATION, SICK, PERSONAL or UNPAID.
001800     03  filler                 pic x(2).
001900*
