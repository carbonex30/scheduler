000100*******************************************
000200*                                          *
000300* Record Definition For Employee          *
000400*           Master File                   *
000500*     Uses Em-Id as key                   *
000600*******************************************
000700* File size 119 bytes (comp/comp-3 shown as display-equivalent digits).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/11/25 vbc - Created.
001200* 17/11/25 vbc - Split Em-Name into first/last per import rule.
001300* 25/11/25 vbc - Em-Max-Hrs-Week and Em-Min-Hrs-Week added, default
001400*                40.00 and 0.00 respectively - see ss010 zz078.
001500*
001600 01  SS-Employee-Record.
001700     03  Em-Id                  pic 9(5)   comp.
001800     03  Em-Dept-Id             pic 9(5)   comp.
001900*        Owning department, Dp-Id of SS-Department-Record.
002000     03  Em-First-Name          pic x(15).
002100     03  Em-Last-Name           pic x(20).
002200     03  Em-Email               pic x(40).
002300*        Unique key.  Synthesized on import when the roster
002400*        record carried no e-mail address.
002500     03  Em-Employ-Type         pic x(10).
002600*        FULL_TIME, PART_TIME or CONTRACTOR.
002700     03  Em-Hire-Date           pic 9(8)   comp.
002800*        ccyymmdd.
002900     03  Em-Max-Hrs-Week        pic s9(3)v99   comp-3.
003000     03  Em-Min-Hrs-Week        pic s9(3)v99   comp-3.
003100     03  Em-Active              pic x(1).
003200*        Y or N.
003300     03  filler                 pic x(5).
003400*
