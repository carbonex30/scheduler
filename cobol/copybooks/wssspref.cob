000100*******************************************
000200*                                          *
000300* Record Definition For Employee          *
000400*      Preference File                    *
000500*     Uses Pr-Employee-Id as key          *
000600*******************************************
000700* File size 27 bytes.
000800*
000900* 13/11/25 vbc - Created.
001000* 21/11/25 vbc - Pr-Type confirmed x(15), four literal values only.
001100*
001200 01  SS-Employee-Preference-Record.
001300     03  Pr-Employee-Id         pic 9(5)   comp.
001400     03  Pr-Type                pic x(15).
001500*        PREFERRED_SHIFT, AVOID_SHIFT, PREFERRED_DAYS or AVOID_DAYS.
001600     03  Pr-Shift-Tmpl-Id       pic 9(5)   comp.
001700*        Zero when the preference is not shift-specific.
001800     03  Pr-Day-Of-Week         pic 9(1).
001900*        0-6, relevant only for the day-type preferences.
002000     03  Pr-Active              pic x(1).
002100     03  filler                 pic x(1).
002200*
