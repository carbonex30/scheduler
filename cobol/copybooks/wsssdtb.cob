000100*******************************************
000200*                                          *
000300*  In-Memory Department Table             *
000400*     Built/searched by ss010             *
000500*     Loaded whole, searched by name      *
000600*******************************************
000700*
000800* 12/11/25 vbc - Created.
000900*
001000 01  SS-Department-Table.
001100     03  Dt-Count               pic 9(5)   comp   value zero.
001200     03  Dt-Entry               occurs 100 times
001300                                 indexed by Dt-Ix.
001400         05  Dt-Id              pic 9(5)   comp.
001500         05  Dt-Name            pic x(20).
001600         05  Dt-Active          pic x(1).
001700         05  filler             pic x(3).
001800*
