000100*****************************************************************
000200*                                                                *
000300*               Shift Scheduling - Schedule Generation            *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.         ss040.
001100      author.             Vincent B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers - Payroll & Scheduling
001300                          Division.
001400      date-written.       28/11/84.
001500      date-compiled.
001600      security.           Confidential - Property of Applewood
001700                          Computers.  Not for external release.
001800**
001900*    Remarks.            Builds a shift schedule for a date range.
002000*                        Loads the department/employee/template/
002100*                        preference/time-off masters, optionally the
002200*                        preference model built by SS020, then for
002300*                        every date in the range matches the day's
002400*                        active shift templates to available
002500*                        employees, scoring candidates via SS030 when
002600*                        the model loaded, or a flat baseline when it
002700*                        did not.  Writes one assignment record per
002800*                        shift filled, a single schedule header
002900*                        record, and a run report of warnings and
003000*                        control totals.
003100**
003200*    Called modules.     SS030 - Preference Score.
003300**
003400*    Files used.
003500*                        SS-Department-File.               Input.
003600*                        SS-Employee-File.                 Input.
003700*                        SS-Shift-Template-File.            Input.
003800*                        SS-Employee-Preference-File.       Input.
003900*                        SS-Time-Off-File.                  Input.
004000*                        SS-Employee-Statistics-File.       Input,
004100*                                                     conditional on
004200*                                                     the use-model
004300*                                                     parameter.
004400*                        SS-Assignment-File.               Output.
004500*                        SS-Schedule-Header-File.    Output(Extend).
004600*                        SS-Print-File.              Output(Extend) -
004700*                                                     run report.
004800**
004900*    Error messages used.
005000*                        MODEL NOT FOUND, USING BASELINE SCORING -
005100*                        written when the use-model parameter is Y
005200*                        but the statistics file will not open.
005300*                        NO AVAILABLE EMPLOYEES FOR date - written
005400*                        and the whole date's requirement counted
005500*                        unassigned when nobody passes the active/
005600*                        department/time-off screen for that date.
005700*                        COULD ONLY ASSIGN a/r EMPLOYEES FOR name ON
005800*                        date - written when a template's headcount
005900*                        cannot be filled.
006000**
006100* Changes:
006200* 28/11/84 vbc      1.00 Written.
006300* 11/06/85 vbc       .01 Confirmed zero/blank required-employees is
006400*                        to be read as 1, matches St-Required-Emp.
006500* 30/09/87 jpk       .02 Tried changing the optimizer score's
006600*                        denominator to count each date once instead
006700*                        of required times total dates in range -
006800*                        backed out the same week, it broke parity
006900*                        with the optimizer figures already published
007000*                        to management off the old system - PR-0089.
007100* 14/12/98 vbc       .03 Y2K - date roll-forward and Monday-of-week
007200*                        routines re-proved against the century
007300*                        rollover, no change needed.
007400* 11/05/01 rjm       .04 Week-hours accumulator now re-zeroed the
007500*                        first time a new week is met for an
007600*                        employee - was carrying the previous week's
007700*                        total into the new one on long schedules,
007800*                        capping people out early - PR-0161.
007900* 19/09/03 vbc       .05 Preference scan now treats a blank
008000*                        Pr-Active the same as N, a handful of the
008100*                        older preference rows imported with it blank
008200*                        were being treated as active - PR-0179.
008300**
008400*************************************************************************
008500*
008600* Copyright Notice.
008700* ****************
008800*
008900* This program is part of the Applewood Computers Shift Scheduling
009000* system and is proprietary to Applewood Computers.  It may not be
009100* copied, distributed or used outside the terms of your licence
009200* agreement with Applewood Computers.
009300*
009400* Applewood Computers makes no warranty of any kind with respect to
009500* this program, including, without limitation, the implied
009600* warranties of merchantability and fitness for a particular
009700* purpose.
009800*
009900*************************************************************************
010000*
010100 environment             division.
010200*================================
010300*
010400 copy "envdiv.cob".
010500*
010600 input-output             section.
010700*--------------------------------
010800 file-control.
010900 copy "selssdep.cob".
011000 copy "selssemp.cob".
011100 copy "selsstpl.cob".
011200 copy "selsspref.cob".
011300 copy "selsstoff.cob".
011400 copy "selssmod.cob".
011500 copy "selsssch.cob".
011600 copy "selssasn.cob".
011700 copy "selssrpt.cob".
011800*
011900 data                    division.
012000*================================
012100*
012200 file                    section.
012300*------------------------------
012400 copy "fdssdep.cob".
012500 copy "fdssemp.cob".
012600 copy "fdsstpl.cob".
012700 copy "fdsspref.cob".
012800 copy "fdsstoff.cob".
012900 copy "fdssmod.cob".
013000 copy "fdsssch.cob".
013100 copy "fdssasn.cob".
013200 copy "fdssrpt.cob".
013300*
013400 working-storage section.
013500*-----------------------
013600 77  Prog-Name               pic x(16)   value "SS040 (1.05)".
013700*
013800 01  WS-File-Status.
013900     03  SS-Dep-Status        pic xx      value zero.
014000     03  SS-Emp-Status        pic xx      value zero.
014100     03  SS-Tpl-Status        pic xx      value zero.
014200     03  SS-Pref-Status       pic xx      value zero.
014300     03  SS-Toff-Status       pic xx      value zero.
014400     03  SS-Mod-Status        pic xx      value zero.
014500     03  SS-Sch-Status        pic xx      value zero.
014600     03  SS-Asn-Status        pic xx      value zero.
014700     03  SS-Rpt-Status        pic xx      value zero.
014800     03  filler               pic x(1).
014900*
015000 copy "wsssdtb.cob".
015100 copy "wsssetb.cob".
015200 copy "wssttb.cob".
015300 copy "wssptb.cob".
015400 copy "wsstotb.cob".
015500 copy "wssmtb.cob".
015600*
015700* Run parameters, received by Chaining rather than a conventional
015800* Linkage Section - the house convention for command-line style
015900* parameters, restated here with this program's own field names.
016000*
016100 01  WS-Run-Schedule-Name     pic x(40)   value spaces.
016200 01  WS-Run-Start-Date        pic 9(8)    value zero.
016300 01  WS-Run-End-Date          pic 9(8)    value zero.
016400 01  WS-Run-Dept-Filter       pic x(20)   value spaces.
016500 01  WS-Run-Use-Model         pic x(1)    value "Y".
016600*
016700 01  WS-Model-Assisted        pic x(1)    value "N".
016800*            Set to Y only once the statistics file has actually
016900*            opened and loaded - see aa025.
017000 01  WS-Filter-Active         pic x(1)    value "N".
017100 01  WS-Filter-Dept-Id        pic 9(5)    comp   value zero.
017200*
017300 01  WS-Next-Sch-Id           pic 9(5)    comp   value zero.
017400 01  WS-Sub-Ix                pic 9(1)    comp   value zero.
017500*
017600* Calendar work area.  WS-Cur-Date is kept as Display so the Year/
017700* Month/Day components can be picked off by reference modification;
017800* WS-Work-Date is a second, identically shaped area used by the
017900* day-increment and day-decrement routines so either the current
018000* date or a scratch date (the Monday-of-week calculation) can be
018100* rolled without the two interfering with each other.
018200*
018300 01  WS-Cur-Date-Area.
018400     03  WS-Cd-Year-Disp      pic 9(4).
018500     03  WS-Cd-Month-Disp     pic 9(2).
018600     03  WS-Cd-Day-Disp       pic 9(2).
018700     03  filler               pic x(2).
018800 01  WS-Cur-Date-Redef redefines WS-Cur-Date-Area.
018900     03  WS-Cur-Date          pic 9(8).
019000*
019100 01  WS-Work-Date-Area.
019200     03  WS-Wd-Year-Disp      pic 9(4).
019300     03  WS-Wd-Month-Disp     pic 9(2).
019400     03  WS-Wd-Day-Disp       pic 9(2).
019500     03  filler               pic x(2).
019600 01  WS-Work-Date-Redef redefines WS-Work-Date-Area.
019700     03  WS-Work-Date         pic 9(8).
019800*
019900 01  WS-Week-Monday-Current   pic 9(8)    comp   value zero.
020000*            The Monday on or before the date aa042 is currently
020100*            processing - recomputed once per date, not once per
020200*            template, see zz348.
020300*
020400 01  WS-Date-Calc.
020500     03  WS-Dt-Year           pic 9(4)    comp.
020600     03  WS-Dt-Month          pic 9(2)    comp.
020700     03  WS-Dt-Day            pic 9(2)    comp.
020800     03  WS-Days-This-Month   pic 9(2)    comp.
020900     03  WS-Wk-Steps          pic 9(1)    comp.
021000     03  filler               pic x(2).
021100*
021200* Days-in-month table, restated as named elementary items each
021300* carrying its own Value (Occurs cannot be given distinct values
021400* member by member) and redefined as the indexed view zz202 actually
021500* searches.  February's 28 is corrected to 29 by zz202 on a leap
021600* year, worked out the long way - no intrinsic Functions in this
021700* shop.
021800*
021900 01  WS-Days-In-Month-Init.
022000     03  WS-Dim-Jan           pic 9(2)    comp   value 31.
022100     03  WS-Dim-Feb           pic 9(2)    comp   value 28.
022200     03  WS-Dim-Mar           pic 9(2)    comp   value 31.
022300     03  WS-Dim-Apr           pic 9(2)    comp   value 30.
022400     03  WS-Dim-May           pic 9(2)    comp   value 31.
022500     03  WS-Dim-Jun           pic 9(2)    comp   value 30.
022600     03  WS-Dim-Jul           pic 9(2)    comp   value 31.
022700     03  WS-Dim-Aug           pic 9(2)    comp   value 31.
022800     03  WS-Dim-Sep           pic 9(2)    comp   value 30.
022900     03  WS-Dim-Oct           pic 9(2)    comp   value 31.
023000     03  WS-Dim-Nov           pic 9(2)    comp   value 30.
023100     03  WS-Dim-Dec           pic 9(2)    comp   value 31.
023200     03  filler               pic x(2).
023300 01  WS-Days-In-Month-Array redefines WS-Days-In-Month-Init.
023400     03  WS-Dim-Val           pic 9(2)    comp   occurs 12
023500                               indexed by WS-Dim-Ix.
023600     03  filler               pic x(2).
023700*
023800* Zeller's congruence working fields, same shape as Ss010/Ss020's,
023900* result normalised here to 0=Monday.
024000*
024100 01  WS-Julian-Work.
024200     03  WS-Zl-Year           pic 9(4)    comp.
024300     03  WS-Zl-Month          pic 9(2)    comp.
024400     03  WS-Zl-Day            pic 9(2)    comp.
024500     03  WS-Zl-Century        pic 9(2)    comp.
024600     03  WS-Zl-Yr-In-Cent     pic 9(2)    comp.
024700     03  WS-Zl-H              pic s9(3)   comp.
024800     03  WS-Zl-H-Quot         pic s9(3)   comp.
024900     03  filler               pic x(2).
025000 01  WS-Dow                   pic 9(1)    comp   value zero.
025100*
025200 01  WS-On-Time-Off           pic x(1)    value "N".
025300 01  WS-Avail-Count           pic 9(5)    comp   value zero.
025400 01  WS-Required              pic 9(3)    comp   value zero.
025500 01  WS-Assigned-Count        pic 9(3)    comp   value zero.
025600 01  WS-Shortfall             pic 9(3)    comp   value zero.
025700*
025800* Candidate scratch table, one per shift template considered, built
025900* fresh each time and never written to a file - carries each
026000* available employee's table position and score so the list can be
026100* sorted without disturbing the employee table itself.
026200*
026300 01  WS-Cand-Table.
026400     03  WS-Cand-Count        pic 9(4)    comp   value zero.
026500     03  WS-Cand-Entry        occurs 3000 times
026600                               indexed by WS-Cand-Ix.
026700         05  Cd-Emp-Num       pic 9(5)    comp.
026800         05  Cd-Score         pic s9v9(4)   comp-3.
026900         05  filler            pic x(2).
027000 01  WS-Cand-Temp.
027100     03  Cdt-Emp-Num          pic 9(5)    comp.
027200     03  Cdt-Score            pic s9v9(4)   comp-3.
027300     03  filler               pic x(2).
027400 01  WS-Sort-Swapped          pic x(1)    value "N".
027500 01  WS-Cand-Score            pic s9v9(4)   comp-3   value zero.
027600 01  WS-Constraint-Failed     pic x(1)    value "N".
027700 01  WS-Prospective-Hours     pic s9(4)v99   comp-3   value zero.
027800*
027900 01  WS-Leap-Year             pic x(1)    value "N".
028000 01  WS-Lp-Quot               pic 9(4)    comp   value zero.
028100 01  WS-Lp-Rem-4              pic 9(1)    comp   value zero.
028200 01  WS-Lp-Rem-100            pic 9(2)    comp   value zero.
028300 01  WS-Lp-Rem-400            pic 9(3)    comp   value zero.
028400*
028500* Linkage fields for the Ss030 call - built fresh per candidate from
028600* the employee and shift template tables, same shapes Ss030 declares
028700* in its own Linkage Section.
028800*
028900 01  LK-Employee-Data.
029000     03  LK-Employee-Email    pic x(40).
029100     03  LK-Employee-First-Name    pic x(15).
029200     03  LK-Employee-Last-Name     pic x(20).
029300     03  filler               pic x(2).
029400 01  LK-Shift-Data.
029500     03  LK-Shift-Dow         pic 9(1).
029600     03  LK-Shift-Start-Time  pic 9(4).
029700     03  LK-Shift-Duration    pic s9(3)v99   comp-3.
029800     03  filler               pic x(2).
029900 01  LK-Result-Data.
030000     03  LK-Score             pic s9v9(4)   comp-3.
030100     03  LK-Confidence        pic s9v9(4)   comp-3.
030200     03  filler               pic x(2).
030300*
030400 01  WS-Required-Sum          pic 9(7)    comp   value zero.
030500 01  WS-Num-Dates             pic 9(5)    comp   value zero.
030600 01  WS-Total-Needed          pic 9(9)    comp   value zero.
030700 01  WS-Asns-Created          pic 9(5)    comp   value zero.
030800 01  WS-Unassigned-Cnt        pic 9(5)    comp   value zero.
030900 01  WS-Warning-Cnt           pic 9(5)    comp   value zero.
031000*
031100 01  WS-Report-Line           pic x(132).
031200 01  WS-Report-Fields.
031300     03  WS-Rep-Name          pic x(30).
031400     03  WS-Rep-Date          pic x(8).
031500     03  WS-Rep-Count         pic zz,zz9.
031600     03  WS-Rep-Hours         pic zz9.99.
031700     03  WS-Rep-Score         pic zz9.9999.
031800     03  WS-Rep-Flag          pic x(3).
031900     03  filler               pic x(3).
032000 01  WS-Report-Fields-Redef redefines WS-Report-Fields.
032100     03  WS-Rep-Raw           pic x(64).
032200*
032300 procedure division chaining WS-Run-Schedule-Name
032400                              WS-Run-Start-Date
032500                              WS-Run-End-Date
032600                              WS-Run-Dept-Filter
032700                              WS-Run-Use-Model.
032800*===================================================
032900*
033000 aa000-Main                  section.
033100***********************************
033200*
033300     perform  aa010-Open-Files.
033400     perform  aa015-Load-Masters.
033500     perform  aa018-Resolve-Dept-Filter.
033600     perform  aa025-Load-Model.
033700     perform  aa030-Create-Header.
033800     move     WS-Run-Start-Date to WS-Cur-Date.
033900     perform  aa042-Process-One-Date thru aa042-Exit
034000              until WS-Cur-Date > WS-Run-End-Date.
034100     perform  aa090-Compute-Optimizer-Score.
034200     perform  aa095-Set-Generated-And-Report.
034300     perform  aa099-Close-Files.
034400     goback.
034500*
034600 aa000-Exit.
034700     exit     section.
034800*
034900 aa010-Open-Files            section.
035000***********************************
035100*
035200     open     input  SS-Department-File.
035300     open     input  SS-Employee-File.
035400     open     input  SS-Shift-Template-File.
035500     open     input  SS-Employee-Preference-File.
035600     open     input  SS-Time-Off-File.
035700     open     output SS-Assignment-File.
035800     open     extend SS-Print-File.
035900     if       SS-Rpt-Status = "35"
036000              open output SS-Print-File
036100     end-if.
036200     move     spaces to WS-Report-Line.
036300     move     "SS040 - SHIFT SCHEDULING - SCHEDULE GENERATION"
036400              to WS-Report-Line (1:47).
036500     write    SS-Print-Line from WS-Report-Line.
036600*
036700 aa010-Exit.
036800     exit     section.
036900*
037000 aa015-Load-Masters          section.
037100***********************************
037200*
037300     if       SS-Dep-Status = "00"
037400              perform zz010-Read-Dept thru zz010-exit
037500                       until SS-Dep-Status = "10"
037600     end-if.
037700     close    SS-Department-File.
037800*
037900     if       SS-Emp-Status = "00"
038000              perform zz012-Read-Emp thru zz012-exit
038100                       until SS-Emp-Status = "10"
038200     end-if.
038300     close    SS-Employee-File.
038400*
038500     if       SS-Tpl-Status = "00"
038600              perform zz014-Read-Tpl thru zz014-exit
038700                       until SS-Tpl-Status = "10"
038800     end-if.
038900     close    SS-Shift-Template-File.
039000*
039100     if       SS-Pref-Status = "00"
039200              perform zz016-Read-Pref thru zz016-exit
039300                       until SS-Pref-Status = "10"
039400     end-if.
039500     close    SS-Employee-Preference-File.
039600*
039700     if       SS-Toff-Status = "00"
039800              perform zz018-Read-Toff thru zz018-exit
039900                       until SS-Toff-Status = "10"
040000     end-if.
040100     close    SS-Time-Off-File.
040200*
040300     open     input  SS-Schedule-Header-File.
040400     if       SS-Sch-Status = "00"
040500              perform zz019-Read-Sch thru zz019-exit
040600                       until SS-Sch-Status = "10"
040700              close SS-Schedule-Header-File
040800     end-if.
040900*
041000 aa015-Exit.
041100     exit     section.
041200*
041300 zz010-Read-Dept             section.
041400***********************************
041500*
041600     read     SS-Department-File
041700              at end
041800                       move "10" to SS-Dep-Status
041900                       go to zz010-Exit
042000     end-read.
042100*
042200     add      1 to Dt-Count.
042300     set      Dt-Ix to Dt-Count.
042400     move     Dp-Id              to Dt-Id (Dt-Ix).
042500     move     Dp-Name            to Dt-Name (Dt-Ix).
042600     move     Dp-Active          to Dt-Active (Dt-Ix).
042700*
042800 zz010-Exit.
042900     exit     section.
043000*
043100 zz012-Read-Emp              section.
043200***********************************
043300*
043400     read     SS-Employee-File
043500              at end
043600                       move "10" to SS-Emp-Status
043700                       go to zz012-Exit
043800     end-read.
043900*
044000     add      1 to Et-Count.
044100     set      Et-Ix to Et-Count.
044200     move     Em-Id              to Et-Id (Et-Ix).
044300     move     Em-Dept-Id         to Et-Dept-Id (Et-Ix).
044400     move     Em-First-Name      to Et-First-Name (Et-Ix).
044500     move     Em-Last-Name       to Et-Last-Name (Et-Ix).
044600     move     Em-Email           to Et-Email (Et-Ix).
044700     move     Em-Employ-Type     to Et-Employ-Type (Et-Ix).
044800     move     Em-Hire-Date       to Et-Hire-Date (Et-Ix).
044900     move     Em-Max-Hrs-Week    to Et-Max-Hrs-Week (Et-Ix).
045000     move     Em-Min-Hrs-Week    to Et-Min-Hrs-Week (Et-Ix).
045100     move     Em-Active          to Et-Active (Et-Ix).
045200     move     zero               to Et-Week-Hours (Et-Ix).
045300     move     zero               to Et-Week-Monday (Et-Ix).
045400     move     zero               to Et-Assigned-Today (Et-Ix).
045500*
045600 zz012-Exit.
045700     exit     section.
045800*
045900 zz014-Read-Tpl              section.
046000***********************************
046100*
046200     read     SS-Shift-Template-File
046300              at end
046400                       move "10" to SS-Tpl-Status
046500                       go to zz014-Exit
046600     end-read.
046700*
046800     add      1 to Tt-Count.
046900     set      Tt-Ix to Tt-Count.
047000     move     St-Id              to Tt-Id (Tt-Ix).
047100     move     St-Dept-Id         to Tt-Dept-Id (Tt-Ix).
047200     move     St-Name            to Tt-Name (Tt-Ix).
047300     move     St-Day-Of-Week     to Tt-Day-Of-Week (Tt-Ix).
047400     move     St-Start-Time      to Tt-Start-Time (Tt-Ix).
047500     move     St-End-Time        to Tt-End-Time (Tt-Ix).
047600     move     St-Duration-Hrs    to Tt-Duration-Hrs (Tt-Ix).
047700     move     St-Required-Emp    to Tt-Required-Emp (Tt-Ix).
047800     move     St-Active          to Tt-Active (Tt-Ix).
047900*
048000 zz014-Exit.
048100     exit     section.
048200*
048300 zz016-Read-Pref              section.
048400***********************************
048500*
048600     read     SS-Employee-Preference-File
048700              at end
048800                       move "10" to SS-Pref-Status
048900                       go to zz016-Exit
049000     end-read.
049100*
049200     add      1 to Pt-Count.
049300     set      Pt-Ix to Pt-Count.
049400     move     Pr-Employee-Id     to Pt-Employee-Id (Pt-Ix).
049500     move     Pr-Type            to Pt-Type (Pt-Ix).
049600     move     Pr-Shift-Tmpl-Id   to Pt-Shift-Tmpl-Id (Pt-Ix).
049700     move     Pr-Day-Of-Week     to Pt-Day-Of-Week (Pt-Ix).
049800     if       Pr-Active = space                                   PR-0179 
049900              move "N" to Pt-Active (Pt-Ix)
050000     else
050100              move Pr-Active to Pt-Active (Pt-Ix)
050200     end-if.
050300*
050400 zz016-Exit.
050500     exit     section.
050600*
050700 zz018-Read-Toff              section.
050800***********************************
050900*
051000     read     SS-Time-Off-File
051100              at end
051200                       move "10" to SS-Toff-Status
051300                       go to zz018-Exit
051400     end-read.
051500*
051600     add      1 to Ot-Count.
051700     set      Ot-Ix to Ot-Count.
051800     move     To-Employee-Id     to Ot-Employee-Id (Ot-Ix).
051900     move     To-Start-Date      to Ot-Start-Date (Ot-Ix).
052000     move     To-End-Date        to Ot-End-Date (Ot-Ix).
052100     move     To-Type            to Ot-Type (Ot-Ix).
052200*
052300 zz018-Exit.
052400     exit     section.
052500*
052600 zz019-Read-Sch               section.
052700***********************************
052800*
052900     read     SS-Schedule-Header-File
053000              at end
053100                       move "10" to SS-Sch-Status
053200                       go to zz019-Exit
053300     end-read.
053400*
053500     if       Sc-Id > WS-Next-Sch-Id
053600              move Sc-Id to WS-Next-Sch-Id.
053700*
053800 zz019-Exit.
053900     exit     section.
054000*
054100 aa018-Resolve-Dept-Filter    section.
054200***********************************
054300*
054400     move     "N" to WS-Filter-Active.
054500     move     zero to WS-Filter-Dept-Id.
054600     if       WS-Run-Dept-Filter not = spaces
054700              set Dt-Ix to 1
054800              search Dt-Entry
054900                       at end
055000                                continue
055100                       when     Dt-Name (Dt-Ix) = WS-Run-Dept-Filter
055200                                move "Y" to WS-Filter-Active
055300                                move Dt-Id (Dt-Ix) to WS-Filter-Dept-Id
055400              end-search
055500     end-if.
055600*
055700 aa018-Exit.
055800     exit     section.
055900*
056000 aa025-Load-Model             section.
056100***********************************
056200*
056300     move     "N" to WS-Model-Assisted.
056400     move     "N" to Mt-Loaded.
056500     move     zero to Mt-Count.
056600     if       WS-Run-Use-Model = "Y"
056700              open input SS-Employee-Statistics-File
056800              if   SS-Mod-Status = "00"
056900                   perform zz026-Read-Model thru zz026-exit
057000                            until SS-Mod-Status = "10"
057100                   close SS-Employee-Statistics-File
057200                   move "Y" to Mt-Loaded
057300                   move "Y" to WS-Model-Assisted
057400              else
057500                   perform zz027-Warn-No-Model
057600              end-if
057700     end-if.
057800*
057900 aa025-Exit.
058000     exit     section.
058100*
058200 zz026-Read-Model             section.
058300***********************************
058400*
058500     read     SS-Employee-Statistics-File
058600              at end
058700                       move "10" to SS-Mod-Status
058800                       go to zz026-Exit
058900     end-read.
059000*
059100     add      1 to Mt-Count.
059200     set      Mt-Ix to Mt-Count.
059300     move     Ms-Employee-Key    to Mt-Employee-Key (Mt-Ix).
059400     move     Ms-Total-Shifts    to Mt-Total-Shifts (Mt-Ix).
059500     move     Ms-Total-Hours     to Mt-Total-Hours (Mt-Ix).
059600     set      WS-Sub-Ix to 1.
059700     perform  zz028-Move-Day-Slot thru zz028-exit
059800              varying WS-Sub-Ix from 1 by 1 until WS-Sub-Ix > 7.
059900     set      WS-Sub-Ix to 1.
060000     perform  zz029-Move-Time-Slot thru zz029-exit
060100              varying WS-Sub-Ix from 1 by 1 until WS-Sub-Ix > 4.
060200     move     Ms-Max-Dept-Count  to Mt-Max-Dept-Count (Mt-Ix).
060300*
060400 zz026-Exit.
060500     exit     section.
060600*
060700 zz028-Move-Day-Slot           section.
060800***********************************
060900*
061000     move     Ms-Shifts-By-Day (WS-Sub-Ix)
061100              to Mt-Shifts-By-Day (Mt-Ix, WS-Sub-Ix).
061200*
061300 zz028-Exit.
061400     exit     section.
061500*
061600 zz029-Move-Time-Slot          section.
061700***********************************
061800*
061900     move     Ms-Shifts-By-Time (WS-Sub-Ix)
062000              to Mt-Shifts-By-Time (Mt-Ix, WS-Sub-Ix).
062100*
062200 zz029-Exit.
062300     exit     section.
062400*
062500 zz027-Warn-No-Model           section.
062600***********************************
062700*
062800     add      1 to WS-Warning-Cnt.
062900     move     spaces to WS-Report-Line.
063000     move     "MODEL NOT FOUND, USING BASELINE SCORING"
063100              to WS-Report-Line (1:40).
063200     write    SS-Print-Line from WS-Report-Line.
063300*
063400 zz027-Exit.
063500     exit     section.
063600*
063700 aa030-Create-Header           section.
063800***********************************
063900*
064000* Builds the header record in Working-Storage only - it is not
064100* written until aa095, once the status and optimizer score are both
064200* known, so the file never carries a half-finished Generating row.
064300*
064400     add      1 to WS-Next-Sch-Id.
064500     move     WS-Next-Sch-Id  to Sc-Id.
064600     move     WS-Run-Schedule-Name to Sc-Name.
064700     move     WS-Run-Start-Date to Sc-Start-Date.
064800     move     WS-Run-End-Date   to Sc-End-Date.
064900     move     "GENERATING"      to Sc-Status.
065000     move     zero              to Sc-Optimizer-Score.
065100     move     WS-Model-Assisted to Sc-Ml-Assisted.
065200*
065300 aa030-Exit.
065400     exit     section.
065500*
065600 aa042-Process-One-Date        section.
065700***********************************
065800*
065900     add      1 to WS-Num-Dates.
066000     move     WS-Cur-Date (1:4) to WS-Zl-Year.
066100     move     WS-Cur-Date (5:2) to WS-Zl-Month.
066200     move     WS-Cur-Date (7:2) to WS-Zl-Day.
066300     perform  zz082-Day-Of-Week.
066400     perform  zz348-Compute-Week-Monday.
066500     perform  zz210-Count-Available.
066600     if       WS-Avail-Count = zero
066700              perform zz220-Warn-No-Employees
066800              perform zz230-Add-Date-Templates-Unassigned
066900     else
067000              set Tt-Ix to 1
067100              perform aa046-Check-One-Template thru aa046-exit
067200                       until Tt-Ix > Tt-Count
067300     end-if.
067400     move     WS-Cur-Date to WS-Work-Date.
067500     perform  zz200-Add-One-Day.
067600     move     WS-Work-Date to WS-Cur-Date.
067700*
067800 aa042-Exit.
067900     exit     section.
068000*
068100 aa046-Check-One-Template       section.
068200***********************************
068300*
068400     if       Tt-Active (Tt-Ix) = "Y" and
068500              Tt-Day-Of-Week (Tt-Ix) = WS-Dow and
068600              (WS-Filter-Active = "N" or
068700               Tt-Dept-Id (Tt-Ix) = WS-Filter-Dept-Id)
068800              perform aa050-Process-One-Template
068900     end-if.
069000     set      Tt-Ix up by 1.
069100*
069200 aa046-Exit.
069300     exit     section.
069400*
069500 aa050-Process-One-Template     section.
069600***********************************
069700*
069800     move     Tt-Required-Emp (Tt-Ix) to WS-Required.
069900     if       WS-Required = zero
070000              move 1 to WS-Required.
070100     add      WS-Required to WS-Required-Sum.
070200*
070300     perform  zz300-Build-Candidates.
070400     perform  zz320-Sort-Candidates-Desc.
070500     move     zero to WS-Assigned-Count.
070600     set      WS-Cand-Ix to 1.
070700     perform  zz340-Try-Assign-Candidate thru zz340-exit
070800              until WS-Cand-Ix > WS-Cand-Count or
070900                    WS-Assigned-Count >= WS-Required.
071000     if       WS-Assigned-Count < WS-Required
071100              compute WS-Shortfall = WS-Required - WS-Assigned-Count
071200              add     WS-Shortfall to WS-Unassigned-Cnt
071300              perform zz360-Warn-Shortfall
071400     end-if.
071500*
071600 aa050-Exit.
071700     exit     section.
071800*
071900 zz300-Build-Candidates         section.
072000***********************************
072100*
072200     move     zero to WS-Cand-Count.
072300     set      Et-Ix to 1.
072400     perform  zz302-Consider-One-Employee thru zz302-exit
072500              until Et-Ix > Et-Count.
072600*
072700 zz300-Exit.
072800     exit     section.
072900*
073000 zz302-Consider-One-Employee    section.
073100***********************************
073200*
073300     if       Et-Active (Et-Ix) = "Y" and
073400              (WS-Filter-Active = "N" or
073500               Et-Dept-Id (Et-Ix) = WS-Filter-Dept-Id)
073600              perform zz304-Check-Time-Off
073700              if   WS-On-Time-Off = "N"
073800                   perform zz310-Score-Employee
073900                   add 1 to WS-Cand-Count
074000                   set WS-Cand-Ix to WS-Cand-Count
074100                   set Cd-Emp-Num (WS-Cand-Ix) from Et-Ix
074200                   move WS-Cand-Score to Cd-Score (WS-Cand-Ix)
074300              end-if
074400     end-if.
074500     set      Et-Ix up by 1.
074600*
074700 zz302-Exit.
074800     exit     section.
074900*
075000 zz304-Check-Time-Off            section.
075100***********************************
075200*
075300     move     "N" to WS-On-Time-Off.
075400     set      Ot-Ix to 1.
075500     search   Ot-Entry
075600              at end
075700                       continue
075800              when     Ot-Employee-Id (Ot-Ix) = Et-Id (Et-Ix) and
075900                       Ot-Start-Date (Ot-Ix) <= WS-Cur-Date and
076000                       Ot-End-Date (Ot-Ix) >= WS-Cur-Date
076100                       move "Y" to WS-On-Time-Off
076200     end-search.
076300*
076400 zz304-Exit.
076500     exit     section.
076600*
076700 zz310-Score-Employee            section.
076800***********************************
076900*
077000     if       WS-Model-Assisted = "Y"
077100              move Et-Email (Et-Ix)      to LK-Employee-Email
077200              move Et-First-Name (Et-Ix) to LK-Employee-First-Name
077300              move Et-Last-Name (Et-Ix)  to LK-Employee-Last-Name
077400              move WS-Dow                to LK-Shift-Dow
077500              move Tt-Start-Time (Tt-Ix) to LK-Shift-Start-Time
077600              move Tt-Duration-Hrs (Tt-Ix) to LK-Shift-Duration
077700              call "ss030" using SS-Model-Table LK-Employee-Data
077800                       LK-Shift-Data LK-Result-Data
077900              move LK-Score to WS-Cand-Score
078000              perform zz312-Apply-Boosts
078100     else
078200              move .50 to WS-Cand-Score
078300     end-if.
078400*
078500 zz310-Exit.
078600     exit     section.
078700*
078800 zz312-Apply-Boosts              section.
078900***********************************
079000*
079100     set      Pt-Ix to 1.
079200     search   Pt-Entry
079300              at end
079400                       continue
079500              when     Pt-Employee-Id (Pt-Ix) = Et-Id (Et-Ix) and
079600                       Pt-Type (Pt-Ix) = "PREFERRED_SHIFT" and
079700                       Pt-Shift-Tmpl-Id (Pt-Ix) = Tt-Id (Tt-Ix) and
079800                       Pt-Active (Pt-Ix) = "Y"
079900                       add .30 to WS-Cand-Score
080000     end-search.
080100     set      Pt-Ix to 1.
080200     search   Pt-Entry
080300              at end
080400                       continue
080500              when     Pt-Employee-Id (Pt-Ix) = Et-Id (Et-Ix) and
080600                       Pt-Type (Pt-Ix) = "PREFERRED_DAYS" and
080700                       Pt-Day-Of-Week (Pt-Ix) = WS-Dow and
080800                       Pt-Active (Pt-Ix) = "Y"
080900                       add .20 to WS-Cand-Score
081000     end-search.
081100     if       WS-Cand-Score > 1
081200              move 1 to WS-Cand-Score.
081300*
081400 zz312-Exit.
081500     exit     section.
081600*
081700 zz320-Sort-Candidates-Desc      section.
081800***********************************
081900*
082000     if       WS-Cand-Count > 1
082100              move "Y" to WS-Sort-Swapped
082200              perform zz322-Bubble-Until-Stable thru zz322-exit
082300                       until WS-Sort-Swapped = "N"
082400     end-if.
082500*
082600 zz320-Exit.
082700     exit     section.
082800*
082900 zz322-Bubble-Until-Stable        section.
083000***********************************
083100*
083200     move     "N" to WS-Sort-Swapped.
083300     set      WS-Cand-Ix to 1.
083400     perform  zz324-Bubble-Compare thru zz324-exit
083500              until WS-Cand-Ix > WS-Cand-Count - 1.
083600*
083700 zz322-Exit.
083800     exit     section.
083900*
084000 zz324-Bubble-Compare             section.
084100***********************************
084200*
084300     if       Cd-Score (WS-Cand-Ix) < Cd-Score (WS-Cand-Ix + 1)
084400              perform zz326-Swap-Candidates
084500              move "Y" to WS-Sort-Swapped
084600     end-if.
084700     set      WS-Cand-Ix up by 1.
084800*
084900 zz324-Exit.
085000     exit     section.
085100*
085200 zz326-Swap-Candidates             section.
085300***********************************
085400*
085500     move     WS-Cand-Entry (WS-Cand-Ix)     to WS-Cand-Temp.
085600     move     WS-Cand-Entry (WS-Cand-Ix + 1)
085700              to WS-Cand-Entry (WS-Cand-Ix).
085800     move     WS-Cand-Temp to WS-Cand-Entry (WS-Cand-Ix + 1).
085900*
086000 zz326-Exit.
086100     exit     section.
086200*
086300 zz340-Try-Assign-Candidate        section.
086400***********************************
086500*
086600     set      Et-Ix to Cd-Emp-Num (WS-Cand-Ix).
086700     perform  zz342-Check-Hard-Constraints.
086800     if       WS-Constraint-Failed = "N"
086900              perform zz350-Accept-Candidate
087000              add 1 to WS-Assigned-Count
087100     end-if.
087200     set      WS-Cand-Ix up by 1.
087300*
087400 zz340-Exit.
087500     exit     section.
087600*
087700 zz342-Check-Hard-Constraints      section.
087800***********************************
087900*
088000     move     "N" to WS-Constraint-Failed.
088100     if       Et-Week-Monday (Et-Ix) not = WS-Week-Monday-Current PR-0161 
088200              move zero to Et-Week-Hours (Et-Ix)
088300              move WS-Week-Monday-Current to Et-Week-Monday (Et-Ix)
088400     end-if.
088500     compute  WS-Prospective-Hours =
088600              Et-Week-Hours (Et-Ix) + Tt-Duration-Hrs (Tt-Ix).
088700     if       WS-Prospective-Hours > Et-Max-Hrs-Week (Et-Ix)
088800              move "Y" to WS-Constraint-Failed
088900              go to zz342-Exit.
089000     if       Et-Assigned-Today (Et-Ix) = WS-Cur-Date
089100              move "Y" to WS-Constraint-Failed
089200              go to zz342-Exit.
089300     perform  zz346-Check-Avoid-Shift.
089400     if       WS-Constraint-Failed = "Y"
089500              go to zz342-Exit.
089600     perform  zz347-Check-Avoid-Days.
089700*
089800 zz342-Exit.
089900     exit     section.
090000*
090100 zz346-Check-Avoid-Shift            section.
090200***********************************
090300*
090400     set      Pt-Ix to 1.
090500     search   Pt-Entry
090600              at end
090700                       continue
090800              when     Pt-Employee-Id (Pt-Ix) = Et-Id (Et-Ix) and
090900                       Pt-Type (Pt-Ix) = "AVOID_SHIFT" and
091000                       Pt-Shift-Tmpl-Id (Pt-Ix) = Tt-Id (Tt-Ix) and
091100                       Pt-Active (Pt-Ix) = "Y"
091200                       move "Y" to WS-Constraint-Failed
091300     end-search.
091400*
091500 zz346-Exit.
091600     exit     section.
091700*
091800 zz347-Check-Avoid-Days              section.
091900***********************************
092000*
092100     set      Pt-Ix to 1.
092200     search   Pt-Entry
092300              at end
092400                       continue
092500              when     Pt-Employee-Id (Pt-Ix) = Et-Id (Et-Ix) and
092600                       Pt-Type (Pt-Ix) = "AVOID_DAYS" and
092700                       Pt-Day-Of-Week (Pt-Ix) = WS-Dow and
092800                       Pt-Active (Pt-Ix) = "Y"
092900                       move "Y" to WS-Constraint-Failed
093000     end-search.
093100*
093200 zz347-Exit.
093300     exit     section.
093400*
093500 zz348-Compute-Week-Monday             section.
093600***********************************
093700*
093800     move     WS-Cur-Date to WS-Work-Date.
093900     move     WS-Dow to WS-Wk-Steps.
094000     perform  zz206-Subtract-One-Day thru zz206-exit
094100              WS-Wk-Steps times.
094200     move     WS-Work-Date to WS-Week-Monday-Current.
094300     move     WS-Cur-Date to WS-Work-Date.
094400*
094500 zz348-Exit.
094600     exit     section.
094700*
094800 zz350-Accept-Candidate                section.
094900***********************************
095000*
095100     move     Sc-Id to As-Schedule-Id.
095200     move     Et-Id (Et-Ix)       to As-Employee-Id.
095300     move     Tt-Id (Tt-Ix)       to As-Shift-Tmpl-Id.
095400     move     WS-Cur-Date         to As-Shift-Date.
095500     move     Tt-Start-Time (Tt-Ix) to As-Start-Time.
095600     move     Tt-End-Time (Tt-Ix)   to As-End-Time.
095700     move     Tt-Duration-Hrs (Tt-Ix) to As-Hours.
095800     move     "N" to As-Confirmed.
095900     write    SS-Assignment-Record.
096000     add      1 to WS-Asns-Created.
096100     add      Tt-Duration-Hrs (Tt-Ix) to Et-Week-Hours (Et-Ix).
096200     move     WS-Cur-Date to Et-Assigned-Today (Et-Ix).
096300*
096400 zz350-Exit.
096500     exit     section.
096600*
096700 zz360-Warn-Shortfall                  section.
096800***********************************
096900*
097000     add      1 to WS-Warning-Cnt.
097100     move     spaces to WS-Report-Line.
097200     move     spaces to WS-Rep-Raw.
097300     move     Tt-Name (Tt-Ix)  to WS-Rep-Name.
097400     move     WS-Cur-Date      to WS-Rep-Date.
097500     string   "COULD ONLY ASSIGN A/R EMPLOYEES FOR "
097600                       delimited by size
097700              WS-Rep-Name       delimited by space
097800              " ON "            delimited by size
097900              WS-Rep-Date       delimited by size
098000              into WS-Report-Line.
098100     write    SS-Print-Line from WS-Report-Line.
098200*
098300 zz360-Exit.
098400     exit     section.
098500*
098600 zz210-Count-Available                   section.
098700***********************************
098800*
098900     move     zero to WS-Avail-Count.
099000     set      Et-Ix to 1.
099100     perform  zz212-Check-One-Avail thru zz212-exit
099200              until Et-Ix > Et-Count.
099300*
099400 zz210-Exit.
099500     exit     section.
099600*
099700 zz212-Check-One-Avail                    section.
099800***********************************
099900*
100000     if       Et-Active (Et-Ix) = "Y" and
100100              (WS-Filter-Active = "N" or
100200               Et-Dept-Id (Et-Ix) = WS-Filter-Dept-Id)
100300              perform zz304-Check-Time-Off
100400              if   WS-On-Time-Off = "N"
100500                   add 1 to WS-Avail-Count
100600              end-if
100700     end-if.
100800     set      Et-Ix up by 1.
100900*
101000 zz212-Exit.
101100     exit     section.
101200*
101300 zz220-Warn-No-Employees                   section.
101400***********************************
101500*
101600     add      1 to WS-Warning-Cnt.
101700     move     spaces to WS-Report-Line.
101800     move     spaces to WS-Rep-Raw.
101900     move     WS-Cur-Date to WS-Rep-Date.
102000     string   "NO AVAILABLE EMPLOYEES FOR " delimited by size
102100              WS-Rep-Date                   delimited by size
102200              into WS-Report-Line.
102300     write    SS-Print-Line from WS-Report-Line.
102400*
102500 zz220-Exit.
102600     exit     section.
102700*
102800 zz230-Add-Date-Templates-Unassigned        section.
102900***********************************
103000*
103100     set      Tt-Ix to 1.
103200     perform  zz232-Add-One-Template-Unassigned thru zz232-exit
103300              until Tt-Ix > Tt-Count.
103400*
103500 zz230-Exit.
103600     exit     section.
103700*
103800 zz232-Add-One-Template-Unassigned           section.
103900***********************************
104000*
104100     if       Tt-Active (Tt-Ix) = "Y" and
104200              Tt-Day-Of-Week (Tt-Ix) = WS-Dow and
104300              (WS-Filter-Active = "N" or
104400               Tt-Dept-Id (Tt-Ix) = WS-Filter-Dept-Id)
104500              move Tt-Required-Emp (Tt-Ix) to WS-Required
104600              if   WS-Required = zero
104700                   move 1 to WS-Required
104800              end-if
104900              add WS-Required to WS-Unassigned-Cnt
105000              add WS-Required to WS-Required-Sum
105100     end-if.
105200     set      Tt-Ix up by 1.
105300*
105400 zz232-Exit.
105500     exit     section.
105600*
105700 zz200-Add-One-Day                             section.
105800***********************************
105900*
106000     move     WS-Work-Date (1:4) to WS-Dt-Year.
106100     move     WS-Work-Date (5:2) to WS-Dt-Month.
106200     move     WS-Work-Date (7:2) to WS-Dt-Day.
106300     perform  zz202-Get-Days-This-Month.
106400     add      1 to WS-Dt-Day.
106500     if       WS-Dt-Day > WS-Days-This-Month
106600              move 1 to WS-Dt-Day
106700              add 1 to WS-Dt-Month
106800              if   WS-Dt-Month > 12
106900                   move 1 to WS-Dt-Month
107000                   add 1 to WS-Dt-Year
107100              end-if
107200     end-if.
107300     move     WS-Dt-Year  to WS-Wd-Year-Disp.
107400     move     WS-Dt-Month to WS-Wd-Month-Disp.
107500     move     WS-Dt-Day   to WS-Wd-Day-Disp.
107600*
107700 zz200-Exit.
107800     exit     section.
107900*
108000 zz206-Subtract-One-Day                         section.
108100***********************************
108200*
108300     move     WS-Work-Date (1:4) to WS-Dt-Year.
108400     move     WS-Work-Date (5:2) to WS-Dt-Month.
108500     move     WS-Work-Date (7:2) to WS-Dt-Day.
108600     subtract 1 from WS-Dt-Day.
108700     if       WS-Dt-Day = zero
108800              subtract 1 from WS-Dt-Month
108900              if   WS-Dt-Month = zero
109000                   move 12 to WS-Dt-Month
109100                   subtract 1 from WS-Dt-Year
109200              end-if
109300              perform zz202-Get-Days-This-Month
109400              move WS-Days-This-Month to WS-Dt-Day
109500     end-if.
109600     move     WS-Dt-Year  to WS-Wd-Year-Disp.
109700     move     WS-Dt-Month to WS-Wd-Month-Disp.
109800     move     WS-Dt-Day   to WS-Wd-Day-Disp.
109900*
110000 zz206-Exit.
110100     exit     section.
110200*
110300 zz202-Get-Days-This-Month                       section.
110400***********************************
110500*
110600     set      WS-Dim-Ix to WS-Dt-Month.
110700     move     WS-Dim-Val (WS-Dim-Ix) to WS-Days-This-Month.
110800     if       WS-Dt-Month = 2
110900              perform zz204-Check-Leap-Year
111000              if   WS-Leap-Year = "Y"
111100                   move 29 to WS-Days-This-Month
111200              end-if
111300     end-if.
111400*
111500 zz202-Exit.
111600     exit     section.
111700*
111800 zz204-Check-Leap-Year                             section.
111900***********************************
112000*
112100     move     "N" to WS-Leap-Year.
112200     divide   WS-Dt-Year by 4 giving WS-Lp-Quot
112300              remainder WS-Lp-Rem-4.
112400     if       WS-Lp-Rem-4 = zero
112500              move "Y" to WS-Leap-Year
112600              divide WS-Dt-Year by 100 giving WS-Lp-Quot
112700                       remainder WS-Lp-Rem-100
112800              if   WS-Lp-Rem-100 = zero
112900                   move "N" to WS-Leap-Year
113000                   divide WS-Dt-Year by 400 giving WS-Lp-Quot
113100                            remainder WS-Lp-Rem-400
113200                   if   WS-Lp-Rem-400 = zero
113300                        move "Y" to WS-Leap-Year
113400                   end-if
113500              end-if
113600     end-if.
113700*
113800 zz204-Exit.
113900     exit     section.
114000*
114100 zz082-Day-Of-Week                                   section.
114200***********************************
114300*
114400* Zeller's congruence against the Julian-date working fields above,
114500* result normalised to 0=Monday throughout the scheduling suite.
114600*
114700     if       WS-Zl-Month < 3
114800              subtract 1 from WS-Zl-Year
114900              add      12 to WS-Zl-Month.
115000     divide   WS-Zl-Year by 100 giving WS-Zl-Century
115100              remainder WS-Zl-Yr-In-Cent.
115200     compute  WS-Zl-H-Quot = WS-Zl-Day + ((13 * (WS-Zl-Month + 1)) / 5) +
115300              WS-Zl-Yr-In-Cent + (WS-Zl-Yr-In-Cent / 4) +
115400              (WS-Zl-Century / 4) + (5 * WS-Zl-Century).
115500     divide   WS-Zl-H-Quot by 7 giving WS-Zl-Century
115600              remainder WS-Zl-H.
115700     evaluate WS-Zl-H
115800              when 0  move 5 to WS-Dow
115900              when 1  move 6 to WS-Dow
116000              when 2  move 0 to WS-Dow
116100              when 3  move 1 to WS-Dow
116200              when 4  move 2 to WS-Dow
116300              when 5  move 3 to WS-Dow
116400              when 6  move 4 to WS-Dow
116500     end-evaluate.
116600*
116700 zz082-Exit.
116800     exit     section.
116900*
117000 aa090-Compute-Optimizer-Score                         section.
117100***********************************
117200*
117300* The denominator is required-per-date summed over the whole period,
117400* multiplied by the number of dates in the period - not the number of
117500* requirement/date pairs, the source system's own figure, kept as-is
117600* per PR-0089, see the changes block above.
117700*
117800     compute  WS-Total-Needed = WS-Required-Sum * WS-Num-Dates.
117900     if       WS-Total-Needed = zero
118000              move 1.0 to Sc-Optimizer-Score
118100     else
118200              compute Sc-Optimizer-Score rounded =
118300                       WS-Asns-Created / WS-Total-Needed
118400     end-if.
118500*
118600 aa090-Exit.
118700     exit     section.
118800*
118900 aa095-Set-Generated-And-Report                         section.
119000***********************************
119100*
119200     move     "GENERATED" to Sc-Status.
119300     open     extend SS-Schedule-Header-File.
119400     if       SS-Sch-Status = "35"
119500              open output SS-Schedule-Header-File
119600     end-if.
119700     write    SS-Schedule-Header-Record.
119800     close    SS-Schedule-Header-File.
119900     perform  aa097-Report-Totals.
120000*
120100 aa095-Exit.
120200     exit     section.
120300*
120400 aa097-Report-Totals                                      section.
120500***********************************
120600*
120700     move     spaces to WS-Report-Line.
120800     move     "SCHED-GEN CONTROL TOTALS" to WS-Report-Line (1:25).
120900     write    SS-Print-Line from WS-Report-Line.
121000*
121100     move     spaces to WS-Report-Line.
121200     move     spaces to WS-Rep-Raw.
121300     move     WS-Asns-Created to WS-Rep-Count.
121400     string   "ASSIGNMENTS CREATED . . . . ." delimited by size
121500              WS-Rep-Count                    delimited by size
121600              into WS-Report-Line.
121700     write    SS-Print-Line from WS-Report-Line.
121800*
121900     move     spaces to WS-Report-Line.
122000     move     spaces to WS-Rep-Raw.
122100     move     WS-Unassigned-Cnt to WS-Rep-Count.
122200     string   "UNASSIGNED SHIFTS . . . . . ." delimited by size
122300              WS-Rep-Count                    delimited by size
122400              into WS-Report-Line.
122500     write    SS-Print-Line from WS-Report-Line.
122600*
122700     move     spaces to WS-Report-Line.
122800     move     spaces to WS-Rep-Raw.
122900     move     Sc-Optimizer-Score to WS-Rep-Score.
123000     string   "OPTIMIZER SCORE  . . . . . . ." delimited by size
123100              WS-Rep-Score                     delimited by size
123200              into WS-Report-Line.
123300     write    SS-Print-Line from WS-Report-Line.
123400*
123500     move     spaces to WS-Report-Line.
123600     move     spaces to WS-Rep-Raw.
123700     move     WS-Model-Assisted to WS-Rep-Flag.
123800     string   "ML ASSISTED  . . . . . . . . ." delimited by size
123900              WS-Rep-Flag                      delimited by size
124000              into WS-Report-Line.
124100     write    SS-Print-Line from WS-Report-Line.
124200*
124300     move     spaces to WS-Report-Line.
124400     move     spaces to WS-Rep-Raw.
124500     move     WS-Warning-Cnt to WS-Rep-Count.
124600     string   "WARNINGS WRITTEN . . . . . . ." delimited by size
124700              WS-Rep-Count                     delimited by size
124800              into WS-Report-Line.
124900     write    SS-Print-Line from WS-Report-Line.
125000*
125100 aa097-Exit.
125200     exit     section.
125300*
125400 aa099-Close-Files                                         section.
125500***********************************
125600*
125700     close    SS-Assignment-File
125800              SS-Print-File.
125900*
126000 aa099-Exit.
126100     exit     section.
