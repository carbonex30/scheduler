000100*****************************************************************
000200*                                                                *
000300*               Shift Scheduling - Preference Score              *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.         ss030.
001100      author.             Vincent B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers - Payroll & Scheduling
001300                          Division.
001400      date-written.       22/11/84.
001500      date-compiled.
001600      security.           Confidential - Property of Applewood
001700                          Computers.  Not for external release.
001800**
001900*    Remarks.            Called by SS040 once per employee/shift
002000*                        candidate during generation.  Scores how
002100*                        well an employee fits a shift slot against
002200*                        the preference-model table built by SS020,
002300*                        or a flat baseline where no model is held
002400*                        for the employee.  No files of its own.
002500**
002600*    Called modules.     None.
002700**
002800*    Linkage.            SS-Model-Table    (see wssmtb.cob) - passed
002900*                                           whole by the caller, by
003000*                                           reference, not modified.
003100*                        LK-Employee-Data  - the candidate employee.
003200*                        LK-Shift-Data     - the candidate slot.
003300*                        LK-Result-Data    - score/confidence out.
003400**
003500*    Error messages used.
003600*                        None.
003700**
003800* Changes:
003900* 22/11/84 vbc      1.00 Written.
004000* 04/03/86 vbc       .01 Hours-compatibility factor corrected to
004100*                        take the smaller of the two ratios, was
004200*                        always using shift-over-average and going
004300*                        above 1.0 for a short shift - PR-0057.
004400* 14/12/98 vbc       .02 Y2K housekeeping pass - no date fields of
004500*                        our own, confirmed no change needed.
004600* 19/07/00 rjm       .03 Weekend factor now also checked when the
004700*                        employee has zero weekend shifts recorded,
004800*                        was leaving the field at its initial value
004900*                        uninitialised - PR-0133.
005000**
005100*************************************************************************
005200*
005300* Copyright Notice.
005400* ****************
005500*
005600* This program is part of the Applewood Computers Shift Scheduling
005700* system and is proprietary to Applewood Computers.  It may not be
005800* copied, distributed or used outside the terms of your licence
005900* agreement with Applewood Computers.
006000*
006100* Applewood Computers makes no warranty of any kind with respect to
006200* this program, including, without limitation, the implied
006300* warranties of merchantability and fitness for a particular
006400* purpose.
006500*
006600*************************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 copy "envdiv.cob".
007200*
007300 data                    division.
007400*================================
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name               pic x(16)   value "SS030 (1.03)".
007900*
008000 01  WS-Found-Flag            pic x(1)    value "N".
008100*            Y once zz020 has matched the employee key in the model.
008200*
008300 01  WS-Key-Work.
008400     03  WS-Key-Email         pic x(40).
008500     03  WS-Key-First-Name    pic x(15).
008600     03  WS-Key-Last-Name     pic x(30).
008700     03  WS-Key-Combined      pic x(40).
008800     03  filler               pic x(2).
008900 01  WS-Key-Work-Redef redefines WS-Key-Work.
009000     03  WS-Key-Work-Raw      pic x(127).
009100*            Lets all four name/key scratch fields be cleared in one
009200*            move at the top of aa010, so nothing left over from a
009300*            previous call can bleed into this one - see aa010.
009400*
009500 01  WS-Trim-Area.
009600     03  WS-Trim-Field        pic x(30).
009700     03  WS-Trim-Len          pic 9(2)    comp.
009800     03  filler               pic x(2).
009900*
010000 01  WS-Time-Work.
010100     03  WS-Hr-Hrs            pic 9(2)    comp.
010200     03  WS-Time-Cat          pic 9(1)    comp.
010300     03  filler               pic x(2).
010400*
010500 01  WS-Factors.
010600     03  WS-Day-Factor        pic s9v9(4)   comp-3.
010700     03  WS-Time-Factor       pic s9v9(4)   comp-3.
010800     03  WS-Dept-Factor       pic s9v9(4)   comp-3.
010900     03  WS-Weekend-Factor    pic s9v9(4)   comp-3.
011000     03  WS-Hours-Factor      pic s9v9(4)   comp-3.
011100     03  filler               pic x(2).
011200 01  WS-Factor-Array redefines WS-Factors.
011300     03  WS-Factor-Val        pic s9v9(4)   comp-3   occurs 5
011400                               indexed by WS-Fx.
011500     03  filler               pic x(2).
011600*            Lets aa090 walk the five factors against their weights
011700*            as a table instead of one long Compute - the order here
011800*            must match WS-Factor-Weights below, day/time/dept/
011900*            weekend/hours.
012000*
012100 01  WS-Factor-Weights.
012200     03  WS-Weight-Day        pic s9v99     comp-3   value .30.
012300     03  WS-Weight-Time       pic s9v99     comp-3   value .30.
012400     03  WS-Weight-Dept       pic s9v99     comp-3   value .15.
012500     03  WS-Weight-Weekend    pic s9v99     comp-3   value .15.
012600     03  WS-Weight-Hours      pic s9v99     comp-3   value .10.
012700     03  filler               pic x(2).
012800 01  WS-Weight-Array redefines WS-Factor-Weights.
012900     03  WS-Weight-Val        pic s9v99     comp-3   occurs 5
013000                               indexed by WS-Wx.
013100     03  filler               pic x(2).
013200*
013300 01  WS-Hours-Calc.
013400     03  WS-Avg-Hours         pic s9(3)v99  comp-3.
013500     03  WS-Ratio-A           pic s9(3)v9(4) comp-3.
013600     03  WS-Ratio-B           pic s9(3)v9(4) comp-3.
013700     03  filler               pic x(2).
013800*
013900 01  WS-Weekend-Shifts        pic 9(5)    comp.
014000*
014100 linkage section.
014200*-----------------
014300 copy "wssmtb.cob".
014400*
014500 01  LK-Employee-Data.
014600     03  LK-Employee-Email       pic x(40).
014700     03  LK-Employee-First-Name  pic x(15).
014800     03  LK-Employee-Last-Name   pic x(20).
014900     03  filler                  pic x(2).
015000*
015100 01  LK-Shift-Data.
015200     03  LK-Shift-Dow            pic 9(1).
015300     03  LK-Shift-Start-Time     pic 9(4).
015400     03  LK-Shift-Duration       pic s9(3)v99  comp-3.
015500     03  filler                  pic x(2).
015600 01  LK-Shift-Data-Redef redefines LK-Shift-Data.
015700     03  LK-Shift-Dow-Alt         pic 9(1).
015800     03  LK-Shift-Hours           pic 9(2).
015900     03  LK-Shift-Minutes         pic 9(2).
016000     03  LK-Shift-Duration-Alt    pic s9(3)v99  comp-3.
016100     03  filler                   pic x(2).
016200*            Breaks the hhmm start time apart without a reference
016300*            modification in the Procedure Division - see aa050.
016400*
016500 01  LK-Result-Data.
016600     03  LK-Score                pic s9v9(4)   comp-3.
016700     03  LK-Confidence           pic s9v9(4)   comp-3.
016800     03  filler                  pic x(2).
016900*
017000 procedure division using SS-Model-Table
017100                           LK-Employee-Data
017200                           LK-Shift-Data
017300                           LK-Result-Data.
017400*===================
017500*
017600 aa000-Main                  section.
017700***********************************
017800*
017900     move     zero   to LK-Score LK-Confidence.
018000     move     "N"    to WS-Found-Flag.
018100*
018200     if       Mt-Loaded not = "Y"
018300              move .50 to LK-Score
018400              move zero to LK-Confidence
018500              go to aa000-Exit.
018600*
018700     perform  aa010-Build-Employee-Key.
018800     perform  aa020-Find-Employee-Entry.
018900     if       WS-Found-Flag = "N"
019000              move .50 to LK-Score
019100              move .10 to LK-Confidence
019200              go to aa000-Exit.
019300*
019400     perform  aa040-Compute-Day-Factor.
019500     perform  aa050-Compute-Time-Factor.
019600     perform  aa060-Compute-Dept-Factor.
019700     perform  aa070-Compute-Weekend-Factor.
019800     perform  aa080-Compute-Hours-Factor.
019900     perform  aa090-Weight-And-Clamp.
020000     perform  aa095-Compute-Confidence.
020100*
020200 aa000-Exit.
020300     goback.
020400*
020500* aa010 resolves the candidate's key exactly as zz066 does in ss020 -
020600* lower-cased e-mail when given, otherwise firstname_lastname with
020700* any blank inside either name folded to underscore.
020800*
020900 aa010-Build-Employee-Key    section.
021000***********************************
021100*
021200     move     spaces to WS-Key-Work-Raw.
021300     if       LK-Employee-Email not = spaces
021400              move LK-Employee-Email to WS-Key-Combined
021500              inspect WS-Key-Combined converting
021600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021700                      to "abcdefghijklmnopqrstuvwxyz"
021800              go to aa010-Exit.
021900*
022000     move     LK-Employee-First-Name to WS-Trim-Field.
022100     perform  zz020-Trim-Field.
022200     if       WS-Trim-Len > 0
022300              inspect WS-Trim-Field (1:WS-Trim-Len) converting
022400                      " " to "_"
022500     end-if.
022600     move     WS-Trim-Field to WS-Key-First-Name.
022700*
022800     move     LK-Employee-Last-Name to WS-Trim-Field.
022900     perform  zz020-Trim-Field.
023000     if       WS-Trim-Len > 0
023100              inspect WS-Trim-Field (1:WS-Trim-Len) converting
023200                      " " to "_"
023300     end-if.
023400     move     WS-Trim-Field to WS-Key-Last-Name.
023500*
023600     string   WS-Key-First-Name delimited by space
023700              "_"                delimited by size
023800              WS-Key-Last-Name   delimited by space
023900              into WS-Key-Combined.
024000     inspect  WS-Key-Combined converting
024100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024200              to "abcdefghijklmnopqrstuvwxyz".
024300*
024400 aa010-Exit.
024500     exit     section.
024600*
024700 zz020-Trim-Field            section.
024800***********************************
024900*
025000     move     30 to WS-Trim-Len.
025100     perform  zz022-Scan-Back thru zz022-exit
025200              until WS-Trim-Len = 0
025300                 or WS-Trim-Field (WS-Trim-Len:1) not = space.
025400*
025500 zz020-Exit.
025600     exit     section.
025700*
025800 zz022-Scan-Back             section.
025900***********************************
026000*
026100     subtract 1 from WS-Trim-Len.
026200*
026300 zz022-Exit.
026400     exit     section.
026500*
026600 aa020-Find-Employee-Entry   section.
026700***********************************
026800*
026900     set      Mt-Ix to 1.
027000     search   Mt-Entry
027100              at end
027200                       move "N" to WS-Found-Flag
027300              when     Mt-Employee-Key (Mt-Ix) = WS-Key-Combined
027400                       move "Y" to WS-Found-Flag
027500     end-search.
027600*
027700 aa020-Exit.
027800     exit     section.
027900*
028000* aa040 - day-preference = shifts worked on the slot's day of week
028100* over the employee's total shifts.
028200*
028300 aa040-Compute-Day-Factor    section.
028400***********************************
028500*
028600     compute  WS-Day-Factor rounded =
028700              Mt-Shifts-By-Day (Mt-Ix, LK-Shift-Dow + 1) /
028800              Mt-Total-Shifts (Mt-Ix).
028900*
029000 aa040-Exit.
029100     exit     section.
029200*
029300 aa050-Compute-Time-Factor   section.
029400***********************************
029500*
029600     move     LK-Shift-Hours to WS-Hr-Hrs.
029700     perform  zz030-Time-Category.
029800     compute  WS-Time-Factor rounded =
029900              Mt-Shifts-By-Time (Mt-Ix, WS-Time-Cat) /
030000              Mt-Total-Shifts (Mt-Ix).
030100*
030200 aa050-Exit.
030300     exit     section.
030400*
030500* zz030 buckets the start hour the same way zz079 does in ss020,
030600* the category boundaries are shared between the two programs.
030700*
030800 zz030-Time-Category         section.
030900***********************************
031000*
031100     evaluate true
031200              when WS-Hr-Hrs < 6   move 4 to WS-Time-Cat
031300              when WS-Hr-Hrs < 12  move 1 to WS-Time-Cat
031400              when WS-Hr-Hrs < 17  move 2 to WS-Time-Cat
031500              when WS-Hr-Hrs < 22  move 3 to WS-Time-Cat
031600              when other           move 4 to WS-Time-Cat
031700     end-evaluate.
031800*
031900 zz030-Exit.
032000     exit     section.
032100*
032200* aa060 - department-preference = the employee's highest single
032300* department shift count over their total shifts, zero if the model
032400* carries no department data for them.
032500*
032600 aa060-Compute-Dept-Factor   section.
032700***********************************
032800*
032900     move     zero to WS-Dept-Factor.
033000     if       Mt-Max-Dept-Count (Mt-Ix) not = zero
033100              compute WS-Dept-Factor rounded =
033200                      Mt-Max-Dept-Count (Mt-Ix) /
033300                      Mt-Total-Shifts (Mt-Ix)
033400     end-if.
033500*
033600 aa060-Exit.
033700     exit     section.
033800*
033900* aa070 - weekend-preference only applies when the slot itself falls
034000* on a Saturday or Sunday (dow 5 or 6); any other day scores 1.0 -
034100* see change 19/07/00 above.
034200*
034300 aa070-Compute-Weekend-Factor  section.
034400***********************************
034500*
034600     move     1.0 to WS-Weekend-Factor.
034700     if       LK-Shift-Dow = 5 or LK-Shift-Dow = 6                PR-0133 
034800              compute WS-Weekend-Shifts =
034900                      Mt-Shifts-By-Day (Mt-Ix, 6) +
035000                      Mt-Shifts-By-Day (Mt-Ix, 7)
035100              compute WS-Weekend-Factor rounded =
035200                      WS-Weekend-Shifts / Mt-Total-Shifts (Mt-Ix)
035300     end-if.
035400*
035500 aa070-Exit.
035600     exit     section.
035700*
035800* aa080 - hours-compatibility compares the candidate shift's duration
035900* with the employee's average shift length, taking the smaller of
036000* the two ratios so a shift far shorter or far longer than usual both
036100* score low - see change 04/03/86 above.
036200*
036300 aa080-Compute-Hours-Factor  section.
036400***********************************
036500*
036600     move     1.0 to WS-Hours-Factor.
036700     compute  WS-Avg-Hours rounded =
036800              Mt-Total-Hours (Mt-Ix) / Mt-Total-Shifts (Mt-Ix).
036900     if       WS-Avg-Hours not = zero and LK-Shift-Duration not = zero
037000              compute WS-Ratio-A rounded =
037100                      LK-Shift-Duration / WS-Avg-Hours
037200              compute WS-Ratio-B rounded =
037300                      WS-Avg-Hours / LK-Shift-Duration
037400              if      WS-Ratio-A < WS-Ratio-B                     PR-0057 
037500                      move WS-Ratio-A to WS-Hours-Factor
037600              else
037700                      move WS-Ratio-B to WS-Hours-Factor
037800              end-if
037900     end-if.
038000*
038100 aa080-Exit.
038200     exit     section.
038300*
038400* aa090 - weighted sum of the five factors above, clamped to
038500* [0,1] - the factors themselves cannot go negative, but a clamp is
038600* kept here in case a future factor can.
038700*
038800 aa090-Weight-And-Clamp      section.
038900***********************************
039000*
039100     move     zero to LK-Score.
039200     set      WS-Fx to 1.
039300     set      WS-Wx to 1.
039400     perform  aa092-Accumulate-Weighted thru aa092-Exit
039500              until WS-Fx > 5.
039600     if       LK-Score > 1.0
039700              move 1.0 to LK-Score.
039800     if       LK-Score < 0
039900              move zero to LK-Score.
040000*
040100 aa090-Exit.
040200     exit     section.
040300*
040400 aa092-Accumulate-Weighted   section.
040500***********************************
040600*
040700     compute  LK-Score rounded =
040800              LK-Score +
040900              (WS-Factor-Val (WS-Fx) * WS-Weight-Val (WS-Wx)).
041000     set      WS-Fx up by 1.
041100     set      WS-Wx up by 1.
041200*
041300 aa092-Exit.
041400     exit     section.
041500*
041600 aa095-Compute-Confidence    section.
041700***********************************
041800*
041900     compute  LK-Confidence rounded =
042000              Mt-Total-Shifts (Mt-Ix) / 50.
042100     if       LK-Confidence > 1.0
042200              move 1.0 to LK-Confidence.
042300*
042400 aa095-Exit.
042500     exit     section.
042600*
