000100*****************************************************************
000200*                                                                *
000300*             Shift Scheduling - Preference Training             *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.         ss020.
001100      author.             Vincent B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers - Payroll & Scheduling
001300                          Division.
001400      date-written.       18/11/84.
001500      date-compiled.
001600      security.           Confidential - Property of Applewood
001700                          Computers.  Not for external release.
001800**
001900*    Remarks.            Reads the historical roster master and
002000*                        builds the employee-preference statistics
002100*                        table (the "model") that ss030 scores from
002200*                        and ss040 reads whole when generating a
002300*                        schedule.
002400**
002500*    Called modules.     None.
002600**
002700*    Files used.
002800*                        SS-Roster-History-File.          Input.
002900*                        SS-Employee-Statistics-File.     Output.
003000*                        SS-Print-File.              Output(Extend) -
003100*                                                     run report.
003200**
003300*    Error messages used.
003400*                        INSUFFICIENT TRAINING DATA - written to the
003500*                        run report when fewer than 10 roster rows
003600*                        qualify, the model is not written.
003700**
003800* Changes:
003900* 18/11/84 vbc      1.00 Written.
004000* 06/06/85 vbc       .01 Time-category boundary for evening corrected
004100*                        to strictly less than 22, was catching the
004200*                        22:00 shift as evening not night - PR-0042.
004300* 11/02/89 jpk       .02 Employee key for a blank e-mail row widened
004400*                        to fold embedded blanks in the surname to
004500*                        underscore, two-word surnames were colliding
004600*                        on the plain concatenation - PR-0088.
004700* 14/12/98 vbc       .03 Y2K - day-of-week now derived from the full
004800*                        8-digit ccyymmdd roster date, century no
004900*                        longer assumed.
005000* 16/09/00 rjm       .04 Minimum sample size dropped from a site
005100*                        parameter to a fixed 10 rows per the revised
005200*                        training standard - PR-0139.
005300* 02/04/01 vbc       .05 Per-department shift count now taken as the
005400*                        true maximum across all departments worked,
005500*                        was only keeping the last department seen -
005600*                        PR-0151.
005700**
005800*************************************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* This program is part of the Applewood Computers Shift Scheduling
006400* system and is proprietary to Applewood Computers.  It may not be
006500* copied, distributed or used outside the terms of your licence
006600* agreement with Applewood Computers.
006700*
006800* Applewood Computers makes no warranty of any kind with respect to
006900* this program, including, without limitation, the implied
007000* warranties of merchantability and fitness for a particular
007100* purpose.
007200*
007300*************************************************************************
007400*
007500 environment             division.
007600*================================
007700*
007800 copy "envdiv.cob".
007900*
008000 input-output            section.
008100 file-control.
008200 copy "selsshis.cob".
008300 copy "selssmod.cob".
008400 copy "selssrpt.cob".
008500*
008600 data                    division.
008700*================================
008800*
008900 file section.
009000*
009100 copy "fdsshis.cob".
009200 copy "fdssmod.cob".
009300 copy "fdssrpt.cob".
009400*
009500 working-storage section.
009600*-----------------------
009700 77  Prog-Name               pic x(16)   value "SS020 (1.05)".
009800*
009900 01  WS-File-Status.
010000     03  SS-His-Status       pic xx      value zero.
010100     03  SS-Mod-Status       pic xx      value zero.
010200     03  SS-Rpt-Status       pic xx      value zero.
010300     03  filler               pic x(2).
010400*
010500 copy "wssmtb.cob".
010600*
010700* WS-Dept-Break-Table is a working scratch only, never written to a
010800* file - it carries one entry per distinct employee/department pair
010900* met on the roster so aa085 can find the highest per-department
011000* count for each employee once the roster has been read in full,
011100* the figure SS030 later reads back off the statistics file.
011200*
011300 01  WS-Dept-Break-Table.
011400     03  Ed-Count             pic 9(5)    comp    value zero.
011500     03  Ed-Entry             occurs 5000 times
011600                               indexed by Ed-Ix.
011700         05  Ed-Key.
011800             07  Ed-Employee-Key    pic x(40).
011900             07  Ed-Dept-Name       pic x(20).
012000         05  Ed-Key-Redef redefines Ed-Key.
012100             07  Ed-Key-Combined    pic x(60).
012200*                Lets one new entry be blanked in a single move, see
012300*                zz071.
012400         05  Ed-Shift-Count       pic 9(5)    comp.
012500         05  filler               pic x(3).
012600*
012700 01  WS-Training-Totals.
012800     03  WS-Valid-Rows        pic 9(5)    comp    value zero.
012900     03  WS-Divisor           pic 9(5)    comp    value zero.
013000     03  WS-Avg-Shifts        pic s9(3)v99 comp-3.
013100     03  WS-Sub-Ix            pic 9(1)    comp.
013200     03  WS-Training-Ok       pic x(1)    value "Y".
013300     03  filler               pic x(2).
013400*
013500 01  WS-Roster-Work.
013600     03  WS-Dow               pic 9(1)    comp.
013700*            0 = Monday, computed from Hr-Start-Date.
013800     03  WS-Duration          pic s9(3)v99 comp-3.
013900     03  WS-Hr-Hrs            pic 9(2)     comp.
014000     03  WS-Time-Cat          pic 9(1)     comp.
014100*            1-4, morning/afternoon/evening/night - see zz079.
014200     03  WS-First-Name        pic x(15).
014300     03  WS-Last-Name         pic x(30).
014400     03  WS-Key-Work          pic x(40).
014500     03  WS-Valid-Record      pic x(1).
014600*            Y/N - set by zz052 before the rest of aa050 runs.
014700     03  filler               pic x(2).
014800*
014900 01  WS-Trim-Area.
015000     03  WS-Trim-Field        pic x(30).
015100     03  WS-Trim-Len          pic 9(2)    comp.
015200     03  filler               pic x(2).
015300*
015400 01  WS-Julian-Work.
015500     03  WS-Zl-Year           pic 9(4)    comp.
015600     03  WS-Zl-Month          pic 9(2)    comp.
015700     03  WS-Zl-Day            pic 9(2)    comp.
015800     03  WS-Zl-Century        pic 9(2)    comp.
015900     03  WS-Zl-Yr-In-Cent     pic 9(2)    comp.
016000     03  WS-Zl-H              pic s9(3)   comp.
016100     03  WS-Zl-H-Quot         pic s9(3)   comp.
016200     03  filler               pic x(2).
016300* WS-Julian-Redef lets the day-of-week scratch bytes double as the
016400* rows-read tally once aa050 is past the Zeller call for the row -
016500* same borrowing the roster import uses, see SS010.
016600 01  WS-Julian-Redef redefines WS-Julian-Work.
016700     03  WS-Rows-Read         pic 9(7)    comp.
016800     03  filler               pic x(4).
016900*
017000 01  WS-Report-Line           pic x(132)  value spaces.
017100*
017200 01  WS-Report-Fields.
017300     03  WS-Rep-Count         pic zz,zz9.
017400     03  WS-Rep-Hours         pic zz9.99.
017500     03  filler               pic x(3).
017600 01  WS-Report-Fields-Redef redefines WS-Report-Fields.
017700     03  WS-Rep-Raw           pic x(15).
017800*            Lets the whole group be blanked in one move, see aa097.
017900*
018000 procedure division.
018100*===================
018200*
018300 aa000-Main                  section.
018400***********************************
018500*
018600     perform  aa010-Open-Files.
018700     perform  aa050-Accumulate-Stats thru aa050-exit
018800              until SS-His-Status = "10".
018900     perform  aa080-Check-Sample-Size.
019000     if       WS-Training-Ok = "Y"
019100              perform aa085-Compute-Dept-Max
019200              perform aa090-Write-Model
019300     end-if.
019400     perform  aa097-Report-Totals.
019500     perform  aa099-Close-Files.
019600     goback.
019700*
019800 aa000-Exit.
019900     exit     section.
020000*
020100 aa010-Open-Files            section.
020200***********************************
020300*
020400     open     input  SS-Roster-History-File.
020500     open     output SS-Employee-Statistics-File.
020600     open     extend SS-Print-File.
020700     if       SS-Rpt-Status = "35"
020800              open output SS-Print-File
020900     end-if.
021000     move     spaces to WS-Report-Line.
021100     move     "SS020 - SHIFT SCHEDULING - PREFERENCE TRAINING"
021200              to WS-Report-Line (1:46).
021300     write    SS-Print-Line from WS-Report-Line.
021400*
021500 aa010-Exit.
021600     exit     section.
021700*
021800 aa050-Accumulate-Stats      section.
021900***********************************
022000*
022100     read     SS-Roster-History-File
022200              at end
022300                       move "10" to SS-His-Status
022400                       go to aa050-Exit
022500     end-read.
022600*
022700     perform  zz052-Validate-Row.
022800     if       WS-Valid-Record = "N"
022900              go to aa050-Exit.
023000*
023100     add      1 to WS-Valid-Rows.
023200     perform  zz066-Build-Employee-Key.
023300     perform  zz062-Find-Or-Create-Model-Entry.
023400     perform  zz064-Update-Statistics.
023500     perform  zz070-Update-Dept-Breakdown.
023600*
023700 aa050-Exit.
023800     exit     section.
023900*
024000 zz052-Validate-Row          section.
024100***********************************
024200*
024300* Unlike ss010, a row with no usable duration is dropped outright -
024400* this program takes the worked-hours figure as supplied, there is
024500* no start/end fallback here.
024600*
024700     move     "Y"  to WS-Valid-Record.
024800     if       Hr-Area = spaces or
024900              Hr-Start-Date = zero or
025000              Hr-Start-Time = 9999
025100              move "N" to WS-Valid-Record
025200              go to zz052-Exit.
025300*
025400     if       Hr-Team-Member = "**UNALLOCATED**" or
025500              Hr-Team-Member = spaces
025600              move "N" to WS-Valid-Record
025700              go to zz052-Exit.
025800*
025900     if       Hr-Start-Date is not numeric or
026000              Hr-Start-Time is not numeric or
026100              Hr-Total-Time is not numeric
026200              move "N" to WS-Valid-Record
026300              go to zz052-Exit.
026400*
026500     if       Hr-Total-Time = zero
026600              move "N" to WS-Valid-Record
026700              go to zz052-Exit.
026800*
026900     move     Hr-Total-Time to WS-Duration.
027000*
027100 zz052-Exit.
027200     exit     section.
027300*
027400* zz066 resolves the key this program and ss030 both use to find
027500* an employee's row in the statistics table - lower-cased e-mail
027600* when the roster carries one, otherwise firstname_lastname with any
027700* blank inside either name folded to an underscore - see change
027800* 11/02/89 above.
027900*
028000 zz066-Build-Employee-Key    section.
028100***********************************
028200*
028300     move     spaces to WS-Key-Work.
028400     if       Hr-Email not = spaces
028500              move Hr-Email to WS-Key-Work
028600              inspect WS-Key-Work converting
028700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028800                      to "abcdefghijklmnopqrstuvwxyz"
028900              go to zz066-Exit.
029000*
029100     move     spaces to WS-First-Name WS-Last-Name.
029200     unstring Hr-Team-Member delimited by space
029300              into WS-First-Name WS-Last-Name.
029400*
029500     move     WS-First-Name to WS-Trim-Field.
029600     perform  zz067-Trim-Field.
029700     if       WS-Trim-Len > 0
029800              inspect WS-Trim-Field (1:WS-Trim-Len) converting
029900                      " " to "_"
030000     end-if.
030100     move     WS-Trim-Field to WS-First-Name.
030200*
030300     move     WS-Last-Name to WS-Trim-Field.
030400     perform  zz067-Trim-Field.
030500     if       WS-Trim-Len > 0
030600              inspect WS-Trim-Field (1:WS-Trim-Len) converting
030700                      " " to "_"
030800     end-if.
030900     move     WS-Trim-Field to WS-Last-Name.                      PR-0088 
031000*
031100     string   WS-First-Name delimited by space
031200              "_"            delimited by size
031300              WS-Last-Name   delimited by space
031400              into WS-Key-Work.
031500     inspect  WS-Key-Work converting
031600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031700              to "abcdefghijklmnopqrstuvwxyz".
031800*
031900 zz066-Exit.
032000     exit     section.
032100*
032200* zz067 finds the length of WS-Trim-Field up to its last non-blank
032300* character, working back from the end - used twice by zz066, once
032400* for each half of the employee's name.
032500*
032600 zz067-Trim-Field            section.
032700***********************************
032800*
032900     move     30 to WS-Trim-Len.
033000     perform  zz068-Scan-Back thru zz068-exit
033100              until WS-Trim-Len = 0
033200                 or WS-Trim-Field (WS-Trim-Len:1) not = space.
033300*
033400 zz067-Exit.
033500     exit     section.
033600*
033700 zz068-Scan-Back             section.
033800***********************************
033900*
034000     subtract 1 from WS-Trim-Len.
034100*
034200 zz068-Exit.
034300     exit     section.
034400*
034500 zz062-Find-Or-Create-Model-Entry  section.
034600***********************************
034700*
034800     set      Mt-Ix to 1.
034900     search   Mt-Entry
035000              at end
035100                       perform zz072-Add-Model-Entry
035200              when     Mt-Employee-Key (Mt-Ix) = WS-Key-Work
035300                       continue
035400     end-search.
035500*
035600 zz062-Exit.
035700     exit     section.
035800*
035900 zz072-Add-Model-Entry       section.
036000***********************************
036100*
036200     add      1 to Mt-Count.
036300     set      Mt-Ix to Mt-Count.
036400     move     WS-Key-Work to Mt-Employee-Key (Mt-Ix).
036500     move     zero to Mt-Total-Shifts (Mt-Ix).
036600     move     zero to Mt-Total-Hours (Mt-Ix).
036700     move     zero to Mt-Max-Dept-Count (Mt-Ix).
036800     set      WS-Sub-Ix to 1.
036900     perform  zz073-Zero-Day-Slot thru zz073-exit
037000              until WS-Sub-Ix > 7.
037100     set      WS-Sub-Ix to 1.
037200     perform  zz075-Zero-Time-Slot thru zz075-exit
037300              until WS-Sub-Ix > 4.
037400*
037500 zz072-Exit.
037600     exit     section.
037700*
037800 zz073-Zero-Day-Slot         section.
037900***********************************
038000*
038100     move     zero to Mt-Shifts-By-Day (Mt-Ix, WS-Sub-Ix).
038200     set      WS-Sub-Ix up by 1.
038300*
038400 zz073-Exit.
038500     exit     section.
038600*
038700 zz075-Zero-Time-Slot        section.
038800***********************************
038900*
039000     move     zero to Mt-Shifts-By-Time (Mt-Ix, WS-Sub-Ix).
039100     set      WS-Sub-Ix up by 1.
039200*
039300 zz075-Exit.
039400     exit     section.
039500*
039600 zz064-Update-Statistics     section.
039700***********************************
039800*
039900     add      1 to Mt-Total-Shifts (Mt-Ix).
040000     add      WS-Duration to Mt-Total-Hours (Mt-Ix).
040100*
040200     move     Hr-Start-Date (1:4) to WS-Zl-Year.
040300     move     Hr-Start-Date (5:2) to WS-Zl-Month.
040400     move     Hr-Start-Date (7:2) to WS-Zl-Day.
040500     perform  zz082-Day-Of-Week.
040600     compute  WS-Sub-Ix = WS-Dow + 1.
040700     add      1 to Mt-Shifts-By-Day (Mt-Ix, WS-Sub-Ix).
040800*
040900     perform  zz079-Time-Category.
041000     add      1 to Mt-Shifts-By-Time (Mt-Ix, WS-Time-Cat).
041100*
041200 zz064-Exit.
041300     exit     section.
041400*
041500* zz079 buckets the shift's start hour into the four slots the
041600* statistics table keeps - see change 06/06/85 above for the
041700* evening/night boundary fix.
041800*
041900 zz079-Time-Category         section.
042000***********************************
042100*
042200     move     Hr-Start-Time (1:2) to WS-Hr-Hrs.
042300     evaluate true
042400              when WS-Hr-Hrs < 6   move 4 to WS-Time-Cat
042500              when WS-Hr-Hrs < 12  move 1 to WS-Time-Cat
042600              when WS-Hr-Hrs < 17  move 2 to WS-Time-Cat
042700              when WS-Hr-Hrs < 22  move 3 to WS-Time-Cat          PR-0042 
042800              when other           move 4 to WS-Time-Cat
042900     end-evaluate.
043000*
043100 zz079-Exit.
043200     exit     section.
043300*
043400 zz082-Day-Of-Week           section.
043500***********************************
043600*
043700* Zeller's congruence against the Julian-date working fields above,
043800* result normalised to 0=Monday - see change 14/12/98 above.
043900*
044000     if       WS-Zl-Month < 3
044100              subtract 1 from WS-Zl-Year
044200              add      12 to WS-Zl-Month.
044300     divide   WS-Zl-Year by 100 giving WS-Zl-Century
044400              remainder WS-Zl-Yr-In-Cent.
044500     compute  WS-Zl-H-Quot = WS-Zl-Day + ((13 * (WS-Zl-Month + 1)) / 5) +
044600                         WS-Zl-Yr-In-Cent + (WS-Zl-Yr-In-Cent / 4) +
044700                         (WS-Zl-Century / 4) + (5 * WS-Zl-Century).
044800     divide   WS-Zl-H-Quot by 7 giving WS-Zl-Century
044900              remainder WS-Zl-H.
045000     evaluate WS-Zl-H
045100              when 0  move 5 to WS-Dow
045200              when 1  move 6 to WS-Dow
045300              when 2  move 0 to WS-Dow
045400              when 3  move 1 to WS-Dow
045500              when 4  move 2 to WS-Dow
045600              when 5  move 3 to WS-Dow
045700              when 6  move 4 to WS-Dow
045800     end-evaluate.
045900*
046000 zz082-Exit.
046100     exit     section.
046200*
046300* zz070 tallies shifts per employee/department pair so aa085 can
046400* work out, once the roster has been read in full, the highest count
046500* any one employee reached in a single department.
046600*
046700 zz070-Update-Dept-Breakdown section.
046800***********************************
046900*
047000     set      Ed-Ix to 1.
047100     search   Ed-Entry
047200              at end
047300                       perform zz071-Add-Dept-Break
047400              when     Ed-Employee-Key (Ed-Ix) = WS-Key-Work and
047500                       Ed-Dept-Name    (Ed-Ix) = Hr-Area
047600                       add 1 to Ed-Shift-Count (Ed-Ix)
047700     end-search.
047800*
047900 zz070-Exit.
048000     exit     section.
048100*
048200 zz071-Add-Dept-Break        section.
048300***********************************
048400*
048500     add      1 to Ed-Count.
048600     set      Ed-Ix to Ed-Count.
048700     move     spaces to Ed-Key-Redef (Ed-Ix).
048800     move     WS-Key-Work to Ed-Employee-Key (Ed-Ix).
048900     move     Hr-Area to Ed-Dept-Name (Ed-Ix).
049000     move     1 to Ed-Shift-Count (Ed-Ix).
049100*
049200 zz071-Exit.
049300     exit     section.
049400*
049500 aa080-Check-Sample-Size     section.
049600***********************************
049700*
049800     if       WS-Valid-Rows < 10                                  PR-0139 
049900              move "N" to WS-Training-Ok
050000     else
050100              move "Y" to WS-Training-Ok
050200     end-if.
050300*
050400 aa080-Exit.
050500     exit     section.
050600*
050700* aa085 scans the department-breakdown scratch table once per
050800* employee in the model, keeping the highest count found for that
050900* employee's key - see change 02/04/01 above, this replaced an
051000* earlier version that only kept the last department seen.
051100*
051200 aa085-Compute-Dept-Max      section.
051300***********************************
051400*
051500     set      Mt-Ix to 1.
051600     perform  aa086-Compute-One-Dept-Max thru aa086-exit
051700              until Mt-Ix > Mt-Count.
051800*
051900 aa085-Exit.
052000     exit     section.
052100*
052200 aa086-Compute-One-Dept-Max  section.
052300***********************************
052400*
052500     move     zero to Mt-Max-Dept-Count (Mt-Ix).
052600     set      Ed-Ix to 1.
052700     perform  aa087-Scan-Break thru aa087-exit
052800              until Ed-Ix > Ed-Count.
052900     set      Mt-Ix up by 1.
053000*
053100 aa086-Exit.
053200     exit     section.
053300*
053400 aa087-Scan-Break            section.
053500***********************************
053600*
053700     if       Ed-Employee-Key (Ed-Ix) = Mt-Employee-Key (Mt-Ix) and
053800              Ed-Shift-Count  (Ed-Ix) > Mt-Max-Dept-Count (Mt-Ix) PR-0151 
053900              move Ed-Shift-Count (Ed-Ix) to Mt-Max-Dept-Count (Mt-Ix).
054000     set      Ed-Ix up by 1.
054100*
054200 aa087-Exit.
054300     exit     section.
054400*
054500 aa090-Write-Model           section.
054600***********************************
054700*
054800     set      Mt-Ix to 1.
054900     perform  zz092-Write-One-Model thru zz092-exit
055000              until Mt-Ix > Mt-Count.
055100*
055200 aa090-Exit.
055300     exit     section.
055400*
055500 zz092-Write-One-Model       section.
055600***********************************
055700*
055800     move     Mt-Employee-Key  (Mt-Ix) to Ms-Employee-Key.
055900     move     Mt-Total-Shifts  (Mt-Ix) to Ms-Total-Shifts.
056000     move     Mt-Total-Hours   (Mt-Ix) to Ms-Total-Hours.
056100     set      WS-Sub-Ix to 1.
056200     perform  zz093-Move-Day-Slot thru zz093-exit
056300              until WS-Sub-Ix > 7.
056400     set      WS-Sub-Ix to 1.
056500     perform  zz095-Move-Time-Slot thru zz095-exit
056600              until WS-Sub-Ix > 4.
056700     move     Mt-Max-Dept-Count (Mt-Ix) to Ms-Max-Dept-Count.
056800     write    SS-Employee-Statistics-Record.
056900     set      Mt-Ix up by 1.
057000*
057100 zz092-Exit.
057200     exit     section.
057300*
057400 zz093-Move-Day-Slot         section.
057500***********************************
057600*
057700     move     Mt-Shifts-By-Day (Mt-Ix, WS-Sub-Ix)
057800              to Ms-Shifts-By-Day (WS-Sub-Ix).
057900     set      WS-Sub-Ix up by 1.
058000*
058100 zz093-Exit.
058200     exit     section.
058300*
058400 zz095-Move-Time-Slot        section.
058500***********************************
058600*
058700     move     Mt-Shifts-By-Time (Mt-Ix, WS-Sub-Ix)
058800              to Ms-Shifts-By-Time (WS-Sub-Ix).
058900     set      WS-Sub-Ix up by 1.
059000*
059100 zz095-Exit.
059200     exit     section.
059300*
059400 aa097-Report-Totals         section.
059500***********************************
059600*
059700     move     spaces to WS-Report-Line.
059800     move     "PREF-TRAIN CONTROL TOTALS" to WS-Report-Line (1:25).
059900     write    SS-Print-Line from WS-Report-Line.
060000*
060100     if       WS-Training-Ok = "N"
060200              move spaces to WS-Report-Line
060300              move "INSUFFICIENT TRAINING DATA" to
060400                   WS-Report-Line (1:26)
060500              write SS-Print-Line from WS-Report-Line
060600              go to aa097-Exit.
060700*
060800     move     spaces to WS-Report-Line.
060900     move     spaces to WS-Rep-Raw.
061000     move     WS-Valid-Rows to WS-Rep-Count.
061100     string   "SAMPLES PROCESSED  . . . . . " delimited by size
061200              WS-Rep-Count                    delimited by size
061300              into WS-Report-Line.
061400     write    SS-Print-Line from WS-Report-Line.
061500*
061600     move     spaces to WS-Report-Line.
061700     move     spaces to WS-Rep-Raw.
061800     move     Mt-Count to WS-Rep-Count.
061900     string   "EMPLOYEES IN MODEL  . . . . . " delimited by size
062000              WS-Rep-Count                     delimited by size
062100              into WS-Report-Line.
062200     write    SS-Print-Line from WS-Report-Line.
062300*
062400     move     Mt-Count to WS-Divisor.
062500     if       WS-Divisor = zero
062600              move 1 to WS-Divisor.
062700     compute  WS-Avg-Shifts rounded = WS-Valid-Rows / WS-Divisor.
062800     move     spaces to WS-Report-Line.
062900     move     spaces to WS-Rep-Raw.
063000     move     WS-Avg-Shifts to WS-Rep-Hours.
063100     string   "AVERAGE SHIFTS PER EMPLOYEE . " delimited by size
063200              WS-Rep-Hours                     delimited by size
063300              into WS-Report-Line.
063400     write    SS-Print-Line from WS-Report-Line.
063500*
063600 aa097-Exit.
063700     exit     section.
063800*
063900 aa099-Close-Files           section.
064000***********************************
064100*
064200     close    SS-Roster-History-File
064300              SS-Employee-Statistics-File
064400              SS-Print-File.
064500*
064600 aa099-Exit.
064700     exit     section.
064800*
