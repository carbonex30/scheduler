000100*****************************************************************
000200*                                                                *
000300*                 Shift Scheduling - Roster Import               *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.         ss010.
001100      author.             Vincent B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers - Payroll & Scheduling
001300                          Division.
001400      date-written.       14/03/84.
001500      date-compiled.
001600      security.           Confidential - Property of Applewood
001700                          Computers.  Not for external release.
001800**
001900*    Remarks.            Reads the historical roster master and
002000*                        builds or reuses the department, employee
002100*                        and shift-template masters from it, then
002200*                        writes a confirmed assignment record for
002300*                        every historical shift.
002400**
002500*    Called modules.     None.
002600**
002700*    Files used.
002800*                        SS-Roster-History-File.   Input.
002900*                        SS-Department-File.       In/Out.
003000*                        SS-Employee-File.         In/Out.
003100*                        SS-Shift-Template-File.   In/Out.
003200*                        SS-Assignment-File.       Output.
003300*                        SS-Schedule-Header-File.  Output.
003400*                        SS-Print-File.             Output - run report.
003500**
003600*    Error messages used.
003700*                        None - SS010 counts errors, it does not
003800*                        abort on a bad roster line.
003900**
004000* Changes:
004100* 14/03/84 vbc      1.00 Written.
004200* 02/05/84 vbc      1.01 Long-shift warning threshold confirmed at
004300*                        strictly greater than 12 hours.
004400* 19/11/86 jpk       .02 Fix: overnight shift (end time < start
004500*                        time) now adds 24 hours before dividing by
004600*                        60, was giving negative minutes - call
004700*                        PR-0071.
004800* 07/02/90 vbc       .03 Employee e-mail synthesis changed to
004900*                        lower-case throughout, matches PREF-TRAIN.
005000* 23/09/93 rjm       .04 Template lookup key widened to include
005100*                        end time, two templates on the same day
005200*                        and start time were colliding - PR-0114.
005300* 14/12/98 vbc       .05 Y2K - Hr-Start-Date and Hr-End-Date were
005400*                        being range-checked against a 2-digit year
005500*                        window, now tested as a straight 8-digit
005600*                        ccyymmdd value, century included.
005700* 03/08/99 vbc       .06 Y2K follow-up - schedule header start/end
005800*                        date comparison redone the same way.
005900* 11/05/01 rjm       .07 Department created-counter was double
006000*                        counting on a re-run against the same
006100*                        roster file - now keyed off Dt-Count only
006200*                        once per distinct name - PR-0158.
006300**
006400*************************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This program is part of the Applewood Computers Shift Scheduling
007000* system and is proprietary to Applewood Computers.  It may not be
007100* copied, distributed or used outside the terms of your licence
007200* agreement with Applewood Computers.
007300*
007400* Applewood Computers makes no warranty of any kind with respect to
007500* this program, including, without limitation, the implied
007600* warranties of merchantability and fitness for a particular
007700* purpose.
007800*
007900*************************************************************************
008000*
008100 environment             division.
008200*================================
008300*
008400 copy "envdiv.cob".
008500*
008600 input-output            section.
008700 file-control.
008800 copy "selsshis.cob".
008900 copy "selssdep.cob".
009000 copy "selssemp.cob".
009100 copy "selsstpl.cob".
009200 copy "selssasn.cob".
009300 copy "selsssch.cob".
009400 copy "selssrpt.cob".
009500*
009600 data                    division.
009700*================================
009800*
009900 file section.
010000*
010100 copy "fdsshis.cob".
010200 copy "fdssdep.cob".
010300 copy "fdssemp.cob".
010400 copy "fdsstpl.cob".
010500 copy "fdssasn.cob".
010600 copy "fdsssch.cob".
010700 copy "fdssrpt.cob".
010800*
010900 working-storage section.
011000*-----------------------
011100 77  Prog-Name               pic x(16)   value "SS010 (1.07)".
011200*
011300 01  WS-File-Status.
011400     03  SS-His-Status       pic xx      value zero.
011500     03  SS-Dep-Status       pic xx      value zero.
011600     03  SS-Emp-Status       pic xx      value zero.
011700     03  SS-Tpl-Status       pic xx      value zero.
011800     03  SS-Asn-Status       pic xx      value zero.
011900     03  SS-Sch-Status       pic xx      value zero.
012000     03  SS-Rpt-Status       pic xx      value zero.
012100     03  filler               pic x(2).
012200*
012300 copy "wsssdtb.cob".
012400 copy "wsssetb.cob".
012500 copy "wssttb.cob".
012600*
012700* The next-available-number counters, carried forward from the
012800* highest id found on the existing masters by aa020, one new id
012900* issued per distinct department/employee/template met on import.
013000*
013100 01  WS-Next-Numbers.
013200     03  WS-Next-Dept-Id      pic 9(5)    comp    value zero.
013300     03  WS-Next-Emp-Id       pic 9(5)    comp    value zero.
013400     03  WS-Next-Tpl-Id       pic 9(5)    comp    value zero.
013500     03  filler               pic x(2).
013600*
013700 01  WS-Roster-Work.
013800     03  WS-Dow               pic 9(1)    comp.
013900*            0 = Monday, computed from Hr-Start-Date.
014000     03  WS-Duration          pic s9(3)v99 comp-3.
014100     03  WS-Minutes-Start     pic s9(5)    comp.
014200     03  WS-Minutes-End       pic s9(5)    comp.
014300     03  WS-Minutes-Diff      pic s9(5)    comp.
014400     03  WS-Hr-Hrs            pic 9(2)     comp.
014500     03  WS-Hr-Mins           pic 9(2)     comp.
014600     03  WS-First-Name        pic x(15).
014700     03  WS-Last-Name         pic x(30).
014800     03  WS-Email             pic x(40).
014900     03  WS-Em-Scratch-1      pic x(15).
015000     03  WS-Em-Scratch-2      pic x(30).
015100     03  WS-Valid-Record      pic x(1).
015200*            Y/N - set by aa052 before the rest of aa050 runs.
015300     03  filler               pic x(2).
015400*
015500* WS-Julian-Work redefines the day-of-week scratch area so the same
015600* bytes serve as the Zeller working fields and, once WS-Dow is
015700* taken, as the day-count accumulator used by aa060.
015800*
015900 01  WS-Julian-Work.
016000     03  WS-Zl-Year           pic 9(4)    comp.
016100     03  WS-Zl-Month          pic 9(2)    comp.
016200     03  WS-Zl-Day            pic 9(2)    comp.
016300     03  WS-Zl-Century        pic 9(2)    comp.
016400     03  WS-Zl-Yr-In-Cent     pic 9(2)    comp.
016500     03  WS-Zl-H              pic s9(3)   comp.
016600     03  WS-Zl-H-Quot         pic s9(3)   comp.
016700     03  filler               pic x(2).
016800 01  WS-Julian-Redef redefines WS-Julian-Work.
016900     03  WS-Days-Counted      pic 9(7)    comp.
017000     03  filler               pic x(4).
017100*
017200 01  WS-Min-Max-Dates.
017300     03  WS-Min-Date          pic 9(8)    comp    value 99999999.
017400     03  WS-Max-Date          pic 9(8)    comp    value zero.
017500     03  filler               pic x(2).
017600*
017700 01  WS-Control-Totals.
017800     03  WS-Depts-Created     pic 9(5)    comp    value zero.
017900     03  WS-Emps-Created      pic 9(5)    comp    value zero.
018000     03  WS-Tpls-Created      pic 9(5)    comp    value zero.
018100     03  WS-Asns-Created      pic 9(5)    comp    value zero.
018200     03  WS-Unallocated-Cnt   pic 9(5)    comp    value zero.
018300     03  WS-Error-Cnt         pic 9(5)    comp    value zero.
018400     03  WS-Warning-Cnt       pic 9(5)    comp    value zero.
018500     03  filler               pic x(2).
018600*
018700 01  WS-Report-Line           pic x(132)  value spaces.
018800*
018900 01  WS-Report-Fields.
019000     03  WS-Rep-Name          pic x(30).
019100     03  WS-Rep-Date          pic x(8).
019200     03  WS-Rep-Hours         pic zz9.99.
019300     03  WS-Rep-Count         pic zz,zz9.
019400     03  filler               pic x(3).
019500 01  WS-Report-Fields-Redef redefines WS-Report-Fields.
019600     03  WS-Rep-Raw           pic x(52).
019700*            Lets the whole group be blanked in one move, see zz080.
019800*
019900 01  WS-Today.
020000     03  WS-Today-CC          pic 99.
020100     03  WS-Today-YY          pic 99.
020200     03  WS-Today-MM          pic 99.
020300     03  WS-Today-DD          pic 99.
020400     03  filler               pic x(2).
020500 01  WS-Today-Redef redefines WS-Today.
020600     03  WS-Today-CCYYMMDD    pic 9(8).
020700*
020800 procedure division.
020900*===================
021000*
021100 aa000-Main                  section.
021200***********************************
021300*
021400     perform  aa010-Open-Files.
021500     perform  aa020-Load-Masters.
021600     perform  aa050-Process-Roster thru aa050-exit
021700              until SS-His-Status = "10".
021800     perform  aa060-Set-Schedule-Dates.
021900     perform  aa095-Rewrite-Masters.
022000     perform  aa090-Report-Totals.
022100     perform  aa099-Close-Files.
022200     goback.
022300*
022400 aa000-Exit.
022500     exit     section.
022600*
022700 aa010-Open-Files            section.
022800***********************************
022900*
023000     open     input  SS-Roster-History-File.
023100     open     output SS-Assignment-File.
023200     open     output SS-Schedule-Header-File.
023300     open     output SS-Print-File.
023400     accept   WS-Today-CC WS-Today-YY WS-Today-MM WS-Today-DD
023500              from date YYYYMMDD.
023600     move     spaces to WS-Report-Line.
023700     move     "SS010 - SHIFT SCHEDULING - ROSTER IMPORT"
023800              to WS-Report-Line (1:41).
023900     write    SS-Print-Line from WS-Report-Line.
024000     move     spaces to WS-Report-Line.
024100     move     WS-Today-CCYYMMDD to WS-Rep-Date.
024200     string   "RUN DATE " delimited by size
024300              WS-Rep-Date delimited by size
024400              into WS-Report-Line.
024500     write    SS-Print-Line from WS-Report-Line.
024600*
024700 aa010-Exit.
024800     exit     section.
024900*
025000* aa020 loads whatever department, employee and shift-template
025100* masters already exist into the in-memory tables, noting the
025200* highest id on file so new ids carry on from there - see change
025300* 11/05/01 above.  The masters are re-written whole by aa095 once
025400* the roster has been read, line sequential organisation gives us
025500* no other way to update one record in place.
025600*
025700 aa020-Load-Masters          section.
025800***********************************
025900*
026000     open     input SS-Department-File.
026100     if       SS-Dep-Status = "00"
026200              perform zz020-Read-Dept thru zz020-exit
026300                       until SS-Dep-Status = "10"
026400              close SS-Department-File
026500     end-if.
026600     open     input SS-Employee-File.
026700     if       SS-Emp-Status = "00"
026800              perform zz022-Read-Emp thru zz022-exit
026900                       until SS-Emp-Status = "10"
027000              close SS-Employee-File
027100     end-if.
027200     open     input SS-Shift-Template-File.
027300     if       SS-Tpl-Status = "00"
027400              perform zz024-Read-Tpl thru zz024-exit
027500                       until SS-Tpl-Status = "10"
027600              close SS-Shift-Template-File
027700     end-if.
027800*
027900 aa020-Exit.
028000     exit     section.
028100*
028200 aa050-Process-Roster        section.
028300***********************************
028400*
028500     read     SS-Roster-History-File
028600              at end
028700                       move "10" to SS-His-Status
028800                       go to aa050-Exit
028900     end-read.
029000*
029100     perform  aa052-Validate-Record.
029200     if       WS-Valid-Record = "N"
029300              go to aa050-Exit.
029400*
029500     perform  aa054-Compute-Duration.
029600     if       WS-Duration > 12.00
029700              perform zz080-Warn-Long-Shift.
029800*
029900     perform  aa056-Find-Or-Create-Dept.
030000     perform  aa058-Find-Or-Create-Emp.
030100     perform  aa062-Find-Or-Create-Tpl.
030200     perform  aa064-Write-Assignment.
030300*
030400 aa050-Exit.
030500     exit     section.
030600*
030700 aa052-Validate-Record       section.
030800***********************************
030900*
031000     move     "Y"  to WS-Valid-Record.
031100     if       Hr-Area = spaces or
031200              Hr-Start-Date = zero or
031300              Hr-Start-Time = 9999
031400              move "N" to WS-Valid-Record
031500              go to aa052-Exit.
031600*
031700     if       Hr-Team-Member = "**UNALLOCATED**" or
031800              Hr-Team-Member = spaces
031900              add      1 to WS-Unallocated-Cnt
032000              move     "N" to WS-Valid-Record
032100              go to aa052-Exit.
032200*
032300     if       Hr-Start-Date is not numeric or
032400              Hr-Start-Time is not numeric
032500              add      1 to WS-Error-Cnt
032600              move     "N" to WS-Valid-Record
032700              go to aa052-Exit.
032800*
032900     move     Hr-Start-Date (5:2) to WS-Zl-Month.
033000     move     Hr-Start-Date (7:2) to WS-Zl-Day.
033100     if       WS-Zl-Month < 1 or WS-Zl-Month > 12 or
033200              WS-Zl-Day   < 1 or WS-Zl-Day   > 31 or
033300              Hr-Start-Time (3:2) > 59
033400              add      1 to WS-Error-Cnt
033500              move     "N" to WS-Valid-Record.
033600*
033700 aa052-Exit.
033800     exit     section.
033900*
034000 aa054-Compute-Duration      section.
034100***********************************
034200*
034300* Duration fallback - minutes(end) minus minutes(start), add a day
034400* if the shift crosses midnight, then to hours rounded half up to
034500* 2 decimals.
034600*
034700     if       Hr-Total-Time not = zero
034800              move Hr-Total-Time to WS-Duration
034900              go to aa054-Exit.
035000*
035100     move     Hr-Start-Time (1:2) to WS-Hr-Hrs.
035200     move     Hr-Start-Time (3:2) to WS-Hr-Mins.
035300     compute  WS-Minutes-Start = (WS-Hr-Hrs * 60) + WS-Hr-Mins.
035400     move     Hr-End-Time   (1:2) to WS-Hr-Hrs.
035500     move     Hr-End-Time   (3:2) to WS-Hr-Mins.
035600     compute  WS-Minutes-End   = (WS-Hr-Hrs * 60) + WS-Hr-Mins.
035700     compute  WS-Minutes-Diff  = WS-Minutes-End - WS-Minutes-Start.
035800     if       WS-Minutes-Diff < 0
035900              add  1440 to WS-Minutes-Diff.                       PR-0071 
036000     compute  WS-Duration rounded = WS-Minutes-Diff / 60.
036100*
036200 aa054-Exit.
036300     exit     section.
036400*
036500 aa056-Find-Or-Create-Dept   section.
036600***********************************
036700*
036800     set      Dt-Ix to 1.
036900     search   Dt-Entry
037000              at end
037100                       perform zz072-Add-Department
037200              when     Dt-Name (Dt-Ix) = Hr-Area
037300                       continue
037400     end-search.
037500*
037600 aa056-Exit.
037700     exit     section.
037800*
037900 aa058-Find-Or-Create-Emp    section.
038000***********************************
038100*
038200     perform  zz074-Split-Name.
038300     perform  zz076-Build-Email.
038400*
038500     set      Et-Ix to 1.
038600     search   Et-Entry
038700              at end
038800                       perform zz078-Add-Employee
038900              when     Et-Email (Et-Ix) = WS-Email
039000                       continue
039100     end-search.
039200*
039300 aa058-Exit.
039400     exit     section.
039500*
039600 aa062-Find-Or-Create-Tpl    section.
039700***********************************
039800*
039900     move     Hr-Start-Date (1:4) to WS-Zl-Year.
040000     perform  zz082-Day-Of-Week.
040100*
040200     set      Tt-Ix to 1.
040300     search   Tt-Entry
040400              at end
040500                       perform zz084-Add-Template
040600              when     Tt-Dept-Id (Tt-Ix)     = Dt-Id (Dt-Ix) and
040700                       Tt-Day-Of-Week (Tt-Ix) = WS-Dow and
040800                       Tt-Start-Time (Tt-Ix)  = Hr-Start-Time and PR-0114 
040900                       Tt-End-Time (Tt-Ix)    = Hr-End-Time
041000                       continue
041100     end-search.
041200*
041300 aa062-Exit.
041400     exit     section.
041500*
041600 aa064-Write-Assignment      section.
041700***********************************
041800*
041900     move     1                    to As-Schedule-Id.
042000     move     Et-Id (Et-Ix)        to As-Employee-Id.
042100     move     Tt-Id (Tt-Ix)        to As-Shift-Tmpl-Id.
042200     move     Hr-Start-Date        to As-Shift-Date.
042300     move     Hr-Start-Time        to As-Start-Time.
042400     move     Hr-End-Time          to As-End-Time.
042500     move     WS-Duration          to As-Hours.
042600     move     "Y"                  to As-Confirmed.
042700     write    SS-Assignment-Record.
042800     add      1 to WS-Asns-Created.
042900     if       Hr-Start-Date < WS-Min-Date
043000              move Hr-Start-Date to WS-Min-Date.
043100     if       Hr-Start-Date > WS-Max-Date
043200              move Hr-Start-Date to WS-Max-Date.
043300*
043400 aa064-Exit.
043500     exit     section.
043600*
043700 aa060-Set-Schedule-Dates    section.
043800***********************************
043900*
044000     move     1                to Sc-Id.
044100     move     "IMPORTED HISTORY" to Sc-Name.
044200     move     WS-Min-Date      to Sc-Start-Date.
044300     move     WS-Max-Date      to Sc-End-Date.
044400     move     "DRAFT"          to Sc-Status.
044500     move     zero             to Sc-Optimizer-Score.
044600     move     "N"               to Sc-Ml-Assisted.
044700     write    SS-Schedule-Header-Record.
044800*
044900 aa060-Exit.
045000     exit     section.
045100*
045200 aa090-Report-Totals         section.
045300***********************************
045400*
045500     move     spaces to WS-Report-Line.
045600     move     "ROSTER-IMPORT CONTROL TOTALS" to WS-Report-Line (1:29).
045700     write    SS-Print-Line from WS-Report-Line.
045800*
045900     move     spaces to WS-Report-Line.
046000     move     WS-Depts-Created to WS-Rep-Count.
046100     string   "DEPARTMENTS CREATED . . . . " delimited by size
046200              WS-Rep-Count                    delimited by size
046300              into WS-Report-Line.
046400     write    SS-Print-Line from WS-Report-Line.
046500*
046600     move     spaces to WS-Report-Line.
046700     move     WS-Emps-Created to WS-Rep-Count.
046800     string   "EMPLOYEES CREATED . . . . . " delimited by size
046900              WS-Rep-Count                    delimited by size
047000              into WS-Report-Line.
047100     write    SS-Print-Line from WS-Report-Line.
047200*
047300     move     spaces to WS-Report-Line.
047400     move     WS-Tpls-Created to WS-Rep-Count.
047500     string   "TEMPLATES CREATED . . . . . " delimited by size
047600              WS-Rep-Count                    delimited by size
047700              into WS-Report-Line.
047800     write    SS-Print-Line from WS-Report-Line.
047900*
048000     move     spaces to WS-Report-Line.
048100     move     WS-Asns-Created to WS-Rep-Count.
048200     string   "ASSIGNMENTS CREATED . . . . " delimited by size
048300              WS-Rep-Count                    delimited by size
048400              into WS-Report-Line.
048500     write    SS-Print-Line from WS-Report-Line.
048600*
048700     move     spaces to WS-Report-Line.
048800     move     WS-Unallocated-Cnt to WS-Rep-Count.
048900     string   "UNALLOCATED SHIFTS  . . . . " delimited by size
049000              WS-Rep-Count                    delimited by size
049100              into WS-Report-Line.
049200     write    SS-Print-Line from WS-Report-Line.
049300*
049400     move     spaces to WS-Report-Line.
049500     move     WS-Error-Cnt to WS-Rep-Count.
049600     string   "ERROR COUNT  . . . . . . . . " delimited by size
049700              WS-Rep-Count                    delimited by size
049800              into WS-Report-Line.
049900     write    SS-Print-Line from WS-Report-Line.
050000*
050100     move     spaces to WS-Report-Line.
050200     move     WS-Warning-Cnt to WS-Rep-Count.
050300     string   "WARNING COUNT  . . . . . . . " delimited by size
050400              WS-Rep-Count                    delimited by size
050500              into WS-Report-Line.
050600     write    SS-Print-Line from WS-Report-Line.
050700*
050800 aa090-Exit.
050900     exit     section.
051000*
051100 aa099-Close-Files           section.
051200***********************************
051300*
051400     close    SS-Roster-History-File
051500              SS-Assignment-File
051600              SS-Schedule-Header-File
051700              SS-Print-File.
051800*
051900 aa099-Exit.
052000     exit     section.
052100*
052200* aa095 re-writes the three masters whole from the in-memory tables
052300* built by aa020 and added to by the zz072/zz078/zz084 create
052400* paragraphs - see the banner remark on aa020 above.
052500*
052600 aa095-Rewrite-Masters       section.
052700***********************************
052800*
052900     open     output SS-Department-File.
053000     set      Dt-Ix to 1.
053100     perform  zz090-Write-One-Dept thru zz090-exit
053200              until Dt-Ix > Dt-Count.
053300     close    SS-Department-File.
053400*
053500     open     output SS-Employee-File.
053600     set      Et-Ix to 1.
053700     perform  zz092-Write-One-Emp thru zz092-exit
053800              until Et-Ix > Et-Count.
053900     close    SS-Employee-File.
054000*
054100     open     output SS-Shift-Template-File.
054200     set      Tt-Ix to 1.
054300     perform  zz094-Write-One-Tpl thru zz094-exit
054400              until Tt-Ix > Tt-Count.
054500     close    SS-Shift-Template-File.
054600*
054700 aa095-Exit.
054800     exit     section.
054900*
055000 zz020-Read-Dept             section.
055100***********************************
055200*
055300     read     SS-Department-File
055400              at end
055500                       move "10" to SS-Dep-Status
055600                       go to zz020-Exit
055700     end-read.
055800     add      1 to Dt-Count.
055900     set      Dt-Ix to Dt-Count.
056000     move     Dp-Id to Dt-Id (Dt-Ix).
056100     move     Dp-Name to Dt-Name (Dt-Ix).
056200     move     Dp-Active to Dt-Active (Dt-Ix).
056300     if       Dp-Id > WS-Next-Dept-Id
056400              move Dp-Id to WS-Next-Dept-Id.
056500*
056600 zz020-Exit.
056700     exit     section.
056800*
056900 zz022-Read-Emp              section.
057000***********************************
057100*
057200     read     SS-Employee-File
057300              at end
057400                       move "10" to SS-Emp-Status
057500                       go to zz022-Exit
057600     end-read.
057700     add      1 to Et-Count.
057800     set      Et-Ix to Et-Count.
057900     move     Em-Id to Et-Id (Et-Ix).
058000     move     Em-Dept-Id to Et-Dept-Id (Et-Ix).
058100     move     Em-First-Name to Et-First-Name (Et-Ix).
058200     move     Em-Last-Name to Et-Last-Name (Et-Ix).
058300     move     Em-Email to Et-Email (Et-Ix).
058400     move     Em-Employ-Type to Et-Employ-Type (Et-Ix).
058500     move     Em-Hire-Date to Et-Hire-Date (Et-Ix).
058600     move     Em-Max-Hrs-Week to Et-Max-Hrs-Week (Et-Ix).
058700     move     Em-Min-Hrs-Week to Et-Min-Hrs-Week (Et-Ix).
058800     move     Em-Active to Et-Active (Et-Ix).
058900     move     zero to Et-Week-Hours (Et-Ix).
059000     move     zero to Et-Week-Monday (Et-Ix).
059100     move     zero to Et-Assigned-Today (Et-Ix).
059200     if       Em-Id > WS-Next-Emp-Id
059300              move Em-Id to WS-Next-Emp-Id.
059400*
059500 zz022-Exit.
059600     exit     section.
059700*
059800 zz024-Read-Tpl              section.
059900***********************************
060000*
060100     read     SS-Shift-Template-File
060200              at end
060300                       move "10" to SS-Tpl-Status
060400                       go to zz024-Exit
060500     end-read.
060600     add      1 to Tt-Count.
060700     set      Tt-Ix to Tt-Count.
060800     move     St-Id to Tt-Id (Tt-Ix).
060900     move     St-Dept-Id to Tt-Dept-Id (Tt-Ix).
061000     move     St-Name to Tt-Name (Tt-Ix).
061100     move     St-Day-Of-Week to Tt-Day-Of-Week (Tt-Ix).
061200     move     St-Start-Time to Tt-Start-Time (Tt-Ix).
061300     move     St-End-Time to Tt-End-Time (Tt-Ix).
061400     move     St-Duration-Hrs to Tt-Duration-Hrs (Tt-Ix).
061500     move     St-Required-Emp to Tt-Required-Emp (Tt-Ix).
061600     move     St-Active to Tt-Active (Tt-Ix).
061700     if       St-Id > WS-Next-Tpl-Id
061800              move St-Id to WS-Next-Tpl-Id.
061900*
062000 zz024-Exit.
062100     exit     section.
062200*
062300 zz090-Write-One-Dept        section.
062400***********************************
062500*
062600     move     Dt-Id (Dt-Ix) to Dp-Id.
062700     move     Dt-Name (Dt-Ix) to Dp-Name.
062800     move     Dt-Active (Dt-Ix) to Dp-Active.
062900     write    SS-Department-Record.
063000     set      Dt-Ix up by 1.
063100*
063200 zz090-Exit.
063300     exit     section.
063400*
063500 zz092-Write-One-Emp         section.
063600***********************************
063700*
063800     move     Et-Id (Et-Ix) to Em-Id.
063900     move     Et-Dept-Id (Et-Ix) to Em-Dept-Id.
064000     move     Et-First-Name (Et-Ix) to Em-First-Name.
064100     move     Et-Last-Name (Et-Ix) to Em-Last-Name.
064200     move     Et-Email (Et-Ix) to Em-Email.
064300     move     Et-Employ-Type (Et-Ix) to Em-Employ-Type.
064400     move     Et-Hire-Date (Et-Ix) to Em-Hire-Date.
064500     move     Et-Max-Hrs-Week (Et-Ix) to Em-Max-Hrs-Week.
064600     move     Et-Min-Hrs-Week (Et-Ix) to Em-Min-Hrs-Week.
064700     move     Et-Active (Et-Ix) to Em-Active.
064800     write    SS-Employee-Record.
064900     set      Et-Ix up by 1.
065000*
065100 zz092-Exit.
065200     exit     section.
065300*
065400 zz094-Write-One-Tpl         section.
065500***********************************
065600*
065700     move     Tt-Id (Tt-Ix) to St-Id.
065800     move     Tt-Dept-Id (Tt-Ix) to St-Dept-Id.
065900     move     Tt-Name (Tt-Ix) to St-Name.
066000     move     Tt-Day-Of-Week (Tt-Ix) to St-Day-Of-Week.
066100     move     Tt-Start-Time (Tt-Ix) to St-Start-Time.
066200     move     Tt-End-Time (Tt-Ix) to St-End-Time.
066300     move     Tt-Duration-Hrs (Tt-Ix) to St-Duration-Hrs.
066400     move     Tt-Required-Emp (Tt-Ix) to St-Required-Emp.
066500     move     Tt-Active (Tt-Ix) to St-Active.
066600     write    SS-Shift-Template-Record.
066700     set      Tt-Ix up by 1.
066800*
066900 zz094-Exit.
067000     exit     section.
067100*
067200 zz072-Add-Department        section.
067300***********************************
067400*
067500     add      1 to Dt-Count.                                      PR-0158 
067600     add      1 to WS-Next-Dept-Id.
067700     set      Dt-Ix to Dt-Count.
067800     move     WS-Next-Dept-Id to Dt-Id (Dt-Ix).
067900     move     Hr-Area to Dt-Name (Dt-Ix).
068000     move     "Y" to Dt-Active (Dt-Ix).
068100     add      1 to WS-Depts-Created.
068200*
068300 zz072-Exit.
068400     exit     section.
068500*
068600 zz074-Split-Name            section.
068700***********************************
068800*
068900* First word of Hr-Team-Member is the first name, everything after
069000* the first space is the last name.
069100*
069200     move     spaces to WS-First-Name WS-Last-Name.
069300     unstring Hr-Team-Member delimited by space
069400              into WS-First-Name WS-Last-Name.
069500*
069600 zz074-Exit.
069700     exit     section.
069800*
069900 zz076-Build-Email           section.
070000***********************************
070100*
070200     move     spaces to WS-Email.
070300     if       Hr-Email not = spaces
070400              move Hr-Email to WS-Email
070500              inspect WS-Email converting
070600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070700                      to "abcdefghijklmnopqrstuvwxyz"
070800              go to zz076-Exit.
070900*
071000     move     WS-First-Name to WS-Em-Scratch-1.
071100     move     WS-Last-Name  to WS-Em-Scratch-2.
071200     inspect  WS-Em-Scratch-1 converting
071300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071400              to "abcdefghijklmnopqrstuvwxyz".
071500     inspect  WS-Em-Scratch-2 converting
071600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071700              to "abcdefghijklmnopqrstuvwxyz".
071800     string   WS-Em-Scratch-1   delimited by space
071900              "."               delimited by size
072000              WS-Em-Scratch-2   delimited by space
072100              "@imported.local" delimited by size
072200              into WS-Email.
072300*
072400 zz076-Exit.
072500     exit     section.
072600*
072700 zz078-Add-Employee          section.
072800***********************************
072900*
073000     add      1 to Et-Count.
073100     add      1 to WS-Next-Emp-Id.
073200     set      Et-Ix to Et-Count.
073300     move     WS-Next-Emp-Id to Et-Id (Et-Ix).
073400     move     Dt-Id (Dt-Ix) to Et-Dept-Id (Et-Ix).
073500     move     WS-First-Name to Et-First-Name (Et-Ix).
073600     move     WS-Last-Name to Et-Last-Name (Et-Ix).
073700     move     WS-Email to Et-Email (Et-Ix).
073800     move     "FULL_TIME" to Et-Employ-Type (Et-Ix).
073900     move     Hr-Start-Date to Et-Hire-Date (Et-Ix).
074000     move     40.00 to Et-Max-Hrs-Week (Et-Ix).
074100     move     zero to Et-Min-Hrs-Week (Et-Ix).
074200     move     "Y" to Et-Active (Et-Ix).
074300     move     zero to Et-Week-Hours (Et-Ix).
074400     move     zero to Et-Week-Monday (Et-Ix).
074500     move     zero to Et-Assigned-Today (Et-Ix).
074600     add      1 to WS-Emps-Created.
074700*
074800 zz078-Exit.
074900     exit     section.
075000*
075100 zz082-Day-Of-Week           section.
075200***********************************
075300*
075400* Zeller's congruence against the Julian-date working fields above,
075500* result normalised to 0=Monday throughout the scheduling suite.
075600*
075700     if       WS-Zl-Month < 3
075800              subtract 1 from WS-Zl-Year
075900              add      12 to WS-Zl-Month.
076000     divide   WS-Zl-Year by 100 giving WS-Zl-Century
076100              remainder WS-Zl-Yr-In-Cent.
076200     compute  WS-Zl-H-Quot = WS-Zl-Day + ((13 * (WS-Zl-Month + 1)) / 5) +
076300                         WS-Zl-Yr-In-Cent + (WS-Zl-Yr-In-Cent / 4) +
076400                         (WS-Zl-Century / 4) + (5 * WS-Zl-Century).
076500     divide   WS-Zl-H-Quot by 7 giving WS-Zl-Century
076600              remainder WS-Zl-H.
076700     evaluate WS-Zl-H
076800              when 0  move 5 to WS-Dow
076900              when 1  move 6 to WS-Dow
077000              when 2  move 0 to WS-Dow
077100              when 3  move 1 to WS-Dow
077200              when 4  move 2 to WS-Dow
077300              when 5  move 3 to WS-Dow
077400              when 6  move 4 to WS-Dow
077500     end-evaluate.
077600*
077700 zz082-Exit.
077800     exit     section.
077900*
078000 zz084-Add-Template          section.
078100***********************************
078200*
078300     add      1 to Tt-Count.
078400     add      1 to WS-Next-Tpl-Id.
078500     set      Tt-Ix to Tt-Count.
078600     move     WS-Next-Tpl-Id to Tt-Id (Tt-Ix).
078700     move     Dt-Id (Dt-Ix) to Tt-Dept-Id (Tt-Ix).
078800     move     WS-Dow to Tt-Day-Of-Week (Tt-Ix).
078900     move     Hr-Start-Time to Tt-Start-Time (Tt-Ix).
079000     move     Hr-End-Time to Tt-End-Time (Tt-Ix).
079100     move     WS-Duration to Tt-Duration-Hrs (Tt-Ix).
079200     move     1 to Tt-Required-Emp (Tt-Ix).
079300     move     "Y" to Tt-Active (Tt-Ix).
079400     string   Dt-Name (Dt-Ix)          delimited by space
079500              " "                       delimited by size
079600              Hr-Start-Time (1:2)       delimited by size
079700              ":"                       delimited by size
079800              Hr-Start-Time (3:2)       delimited by size
079900              "-"                       delimited by size
080000              Hr-End-Time (1:2)         delimited by size
080100              ":"                       delimited by size
080200              Hr-End-Time (3:2)         delimited by size
080300              into Tt-Name (Tt-Ix).
080400     add      1 to WS-Tpls-Created.
080500*
080600 zz084-Exit.
080700     exit     section.
080800*
080900 zz080-Warn-Long-Shift       section.
081000***********************************
081100*
081200     add      1 to WS-Warning-Cnt.
081300     move     spaces to WS-Report-Line.
081400     move     spaces to WS-Rep-Raw.
081500     move     Hr-Team-Member to WS-Rep-Name.
081600     move     WS-Duration to WS-Rep-Hours.
081700     string   "WARNING - LONG SHIFT " delimited by size
081800              WS-Rep-Name              delimited by size
081900              " ON "                   delimited by size
082000              Hr-Start-Date            delimited by size
082100              " "                      delimited by size
082200              WS-Rep-Hours             delimited by size
082300              " HOURS"                 delimited by size
082400              into WS-Report-Line.
082500     write    SS-Print-Line from WS-Report-Line.
082600*
082700 zz080-Exit.
082800     exit     section.
082900*
